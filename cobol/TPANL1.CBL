000100******************************************************************
000200*                                                                *
000300*   T O U C H   N   P A Y   -   A N A L I S I S   D E             *
000400*              R E L E V E S   D E   M A Q U I N A               *
000500*                                                                *
000600******************************************************************
000700* FECHA       : 14/03/1991                                       *
000800* PROGRAMADOR : E. RAMIREZ (PEDR)                                *
000900* APLICACION  : TOUCH N PAY                                      *
001000* PROGRAMA    : TPANL1                                           *
001100* TIPO        : BATCH                                            *
001200* DESCRIPCION : LEE EL ARCHIVO PLANO DE RELEVES (REPORT-IN), QUE  *
001300*             : TRAE VARIOS RELEVES DE MAQUINAS EXPENDEDORAS      *
001400*             : CONCATENADOS, CADA UNO INICIADO POR UNA LINEA DE  *
001500*             : CONTROL "*REPORT nombre". POR CADA RELEVE SE      *
001600*             : LOCALIZA EL ENCABEZADO (ID/FECHA/NUMERO), LOS     *
001700*             : CODIGOS DE CORTESIA Y LA LLAVE DE CONTROL, Y SE   *
001800*             : BUSCAN LAS 36 CIFRAS DE CA/VENTE POR CANAL DE     *
001900*             : PAGO EN DOS VENTANAS DE TEXTO (400 Y 800         *
002000*             : CARACTERES); GANA LA VENTANA CON MAS CIFRAS       *
002100*             : RECONOCIDAS Y SE COMPLETAN LOS HUECOS CON LA OTRA.*
002200*             : SE ESCRIBE UN REGISTRO POR RELEVE EN EXPORT-OUT   *
002300*             : (SIEMPRE, AUN SI EL RELEVE FALLO LA CALIFICACION) *
002400*             : Y AL FINAL UN RESUMEN DE LA CORRIDA EN SUMMARY.   *
002500* ARCHIVOS    : REPORT-IN (ENTRADA), EXPORT-OUT (SALIDA, CSV),    *
002600*             : SUMMARY (SALIDA, IMPRESO)                        *
002700* INSTALADO   : 02/04/1991                                       *
002800* BPM/RATIONAL: TCK-30011                                        *
002900******************************************************************
003000*  FECHA     PROGRAMADOR              DESCRIPCION DEL CAMBIO     *
003100*  ---------- ----------------------- ------------------------- *
003200*  14/03/1991 E. RAMIREZ (PEDR)        VERSION INICIAL, ANALISIS *
003300*                                      DE RELEVE UNICO POR       *
003400*                                      CORRIDA                  *
003500*  02/04/1991 E. RAMIREZ (PEDR)        SE PERMITEN VARIOS        *
003600*                                      RELEVES CONCATENADOS EN   *
003700*                                      UN SOLO ARCHIVO           *
003800*  19/07/1991 J. CASTELLANOS (JCAS)    SE AGREGA VENTANA DE 800  *
003900*                                      CARACTERES COMO RESPALDO  *
004000*                                      DE LA DE 400              *
004100*  25/11/1992 J. CASTELLANOS (JCAS)    SE CORRIGE COLAPSO DE     *
004200*                                      ESPACIOS EN BLANCO NO     *
004300*                                      SEPARABLES (NBSP)         *
004400*  08/02/1993 E. RAMIREZ (PEDR)        SE AGREGAN CODIGOS DE     *
004500*                                      CORTESIA 1 A 7            *
004600*  14/06/1993 M. ORELLANA (MORE)       SE AGREGA LLAVE DE        *
004700*                                      CONTROL (KEY 1)           *
004800*  30/09/1994 M. ORELLANA (MORE)       SE ACEPTA MARCADOR DE     *
004900*                                      MONEDA (EURO/E) EN LAS    *
005000*                                      CIFRAS                    *
005100*  17/01/1995 J. CASTELLANOS (JCAS)    SE EXCLUYEN ETIQUETAS     *
005200*                                      "FREE ..." DE LA BUSQUEDA *
005300*                                      DE CIFRAS DE CA/VENTE     *
005400*  21/08/1995 E. RAMIREZ (PEDR)        RQ-4402 SE ESCRIBE        *
005500*                                      SIEMPRE UN REGISTRO POR   *
005600*                                      RELEVE, AUN SI FALLA LA   *
005700*                                      CALIFICACION              *
005800*  19/11/1996 E. RAMIREZ (PEDR) SE ACEPTA EL MARCADOR DE MONEDA  *
005900*                                      TAMBIEN EN LAS CIFRAS DE  *
006000*                                      VENTE, ANTES SOLO SE      *
006100*                                      RECONOCIA EN LAS DE CA    *
006200*  11/04/1997 M. ORELLANA (MORE)       SE AGREGA RESUMEN DE      *
006300*                                      CORRIDA AL FINAL          *
006400*                                      (SUMMARY)                 *
006500*  30/10/1998 J. CASTELLANOS (JCAS)    RQ-5011 REVISION DE AGNO  *
006600*                                      2000, FECHAS DEL RELEVE   *
006700*                                      SE MANEJAN COMO TEXTO,    *
006800*                                      NO SE VEN AFECTADAS       *
006900*  15/01/1999 J. CASTELLANOS (JCAS)    RQ-5011 CIERRE DE PRUEBAS *
007000*                                      AGNO 2000, SIN HALLAZGOS  *
007100*  03/05/2001 E. RAMIREZ (PEDR)        SE AGREGA CANAL CASHLESS2 *
007200*                                      Y SUS VARIANTES AZTEK     *
007300*  06/05/2002 M. ORELLANA (MORE) SE AMPLIA LA VENTANA DE BUSQUEDA*
007400*                                      DE 300 A 400 CARACTERES   *
007500*                                      POR RELEVES CON ENCABEZADO*
007600*                                      MAS LARGO                 *
007700*  22/09/2003 M. ORELLANA (MORE)       SE UNIFICA ENCABEZADO     *
007800*                                      "NUMERO DE RELEVE" Y      *
007900*                                      "REPORT NUMBER"           *
008000*  12/02/2009 J. CASTELLANOS (JCAS) TCK-17004  SE CORRIGE        *
008100*                                      EXTRACCION DE FECHA CUANDO*
008200*                                      EL RELEVE TRAE EL AGNO EN *
008300*                                      4 DIGITOS EN VEZ DE 2     *
008400*  22/06/2010 J. CASTELLANOS (JCAS) TCK-18820  SE AGREGA SOPORTE *
008500*                                      PARA EL LECTOR CASHLESS   *
008600*                                      AZTEK EN AMBOS CANALES    *
008700*  30/07/2015 E. RAMIREZ (PEDR) TCK-24455  SE AGREGA CONTEO DE   *
008800*                                      RELEVES EN FALLO AL       *
008900*                                      RESUMEN, ANTES SOLO SE    *
009000*                                      CONTABAN LOS PROCESADOS Y *
009100*                                      LOS OK                    *
009200*  05/03/2018 M. ORELLANA (MORE) TCK-22190  SE AGREGA LA TABLA DE*
009300*                                      VARIANTES DE ETIQUETA PARA*
009400*                                      SOPORTAR RELEVES EN INGLES*
009500*  14/03/2024 E. RAMIREZ (PEDR) TCK-30011  SE REESTRUCTURA TODO  *
009600*                                      EL PROGRAMA SOBRE LOS     *
009700*                                      COPYBOOKS TPLIN01/TPEXP01 *
009800*                                      (47 CAMPOS DE EXPORTACION)*
009900*  22/03/2024 E. RAMIREZ (PEDR) TCK-30011  SE AGREGA TABLA DE    *
010000*                                      CANDIDATOS POR VENTANA    *
010100*                                      (WKS-CANDIDATOS) PARA     *
010200*                                      CALIFICAR Y COMBINAR      *
010300*  09/08/2026 R. QUINTANA (RQUI) TCK-30188  SE AGREGA LA CLAUSULA*
010400*                                      OPTIONAL AL SELECT DE     *
010500*                                      EXPORT-OUT: SIN ELLA, EL  *
010600*                                      OPEN EXTEND SOBRE UN      *
010700*                                      ARCHIVO AUN INEXISTENTE   *
010800*                                      DEVOLVIA FILE STATUS 35   *
010900*                                      (NO ENCONTRADO) EN VEZ DE *
011000*                                      05, Y LA PRIMERA CORRIDA  *
011100*                                      DEL DIA ABORTABA ANTES DE *
011200*                                      ESCRIBIR EL ENCABEZADO    *
011300*                                      DEL CSV                   *
011400******************************************************************
011500 IDENTIFICATION DIVISION.
011600 PROGRAM-ID.                    TPANL1.
011700 AUTHOR.                        E. RAMIREZ.
011800 INSTALLATION.                  TOUCH N PAY - CENTRO DE COMPUTO.
011900 DATE-WRITTEN.                  14/03/1991.
012000 DATE-COMPILED.
012100 SECURITY.                      USO INTERNO - DEPARTAMENTO DE
012200                                 OPERACIONES.
012300******************************************************************
012400*                 N O T A S   D E   O P E R A C I O N
012500*   ESTE PROGRAMA CORRE UNA VEZ POR DIA, DESPUES DE QUE EL EQUIPO
012600*   RECOLECTOR DEJA EL ARCHIVO DE RELEVES DEL DIA EN REPORTIN; NO
012700*   ES RE-EJECUTABLE A MITAD DE PROCESO PORQUE EXPORT-OUT SE ABRE
012800*   EN EXTEND Y VOLVERIA A ESCRIBIR LOS MISMOS RELEVES SI SE
012900*   CORRIERA DOS VECES CONTRA EL MISMO REPORTIN.
013000*   EL RESUMEN (SUMMARY) ES EL PRIMER LUGAR DONDE OPERACIONES DEBE
013100*   MIRAR SI SOSPECHA QUE UN LOTE DE MAQUINAS QUEDO SIN PROCESAR:
013200*   UN TOTAL DE FALLOS ANORMALMENTE ALTO SUELE INDICAR UN CAMBIO DE
013300*   FORMATO EN EL EQUIPO GENERADOR (FIRMWARE NUEVO, IDIOMA DISTINTO)
013400*   QUE INTRODUJO UNA REDACCION DE ETIQUETA AUN NO CONTEMPLADA EN
013500*   0432-CARGA-VARIANTES-CAMPO, MAS QUE UN ERROR DE ESTE PROGRAMA.
013600*   UN RELEVE QUE QUEDA EN FALLO (KO) NO SE PIERDE: SIEMPRE SALE UN
013700*   RENGLON EN EXPORT-OUT, CON LOS CAMPOS QUE SI SE HAYAN PODIDO
013800*   RECONOCER Y EN BLANCO LOS DEMAS, PARA QUE OPERACIONES PUEDA
013900*   COMPLETARLO A MANO SI ES NECESARIO.
014000******************************************************************
014100*      C O N V E N C I O N E S   D E   N O M E N C L A T U R A
014200*   PREFIJO WKS- : CAMPO DE TRABAJO INTERNO DE ESTE PROGRAMA, NO
014300*   VIAJA A NINGUN ARCHIVO.
014400*   PREFIJO TPX- : CAMPO DEL REGISTRO DE EXPORTACION (COPYBOOK
014500*   TPEXP01), COMPARTIDO CON LOS DEMAS PROGRAMAS DE LA FAMILIA TPX
014600*   QUE LEEN ESE MISMO CSV.
014700*   PREFIJO FS- : FILE STATUS DE UN ARCHIVO EN PARTICULAR.
014800*   SUFIJO -CUM/-INT/-IN2 : LAS TRES COLUMNAS DE UNA MISMA CIFRA DE
014900*   CA/VENTE (CUMUL, INTERIM, INTERIM2), EN ESE ORDEN, IGUAL QUE EN
015000*   EL ENCABEZADO DEL CSV.
015100*   SUFIJO -E EN UN PARRAFO (POR EJEMPLO 0432-CARGA-VARIANTES-
015200*   CAMPO-E) : PUNTO DE SALIDA DEL PARRAFO, SIN CODIGO EJECUTABLE,
015300*   USADO COMO DESTINO DE LOS PERFORM ... THRU.
015400******************************************************************
015500******************************************************************
015600*        A P E N D I C E :   C O D I G O S   D E   R E T O R N O
015700*   00 : CORRIDA NORMAL, SIN ERRORES DE ARCHIVO. EL CONTEO DE
015800*        RELEVES EN ECHEC (VER SUMMARY) NO AFECTA ESTE CODIGO; UN
015900*        RELEVE MAL FORMADO NO ES UN ERROR DE ESTE PROGRAMA.
016000*   91 : ERROR DE ARCHIVO (APERTURA O ESCRITURA) EN REPORT-IN,
016100*        EXPORT-OUT O SUMMARY. LA CORRIDA SE DETIENE DE INMEDIATO;
016200*        OPERACIONES DEBE REVISAR EL FILE STATUS QUE SE IMPRIME EN
016300*        EL DISPLAY JUNTO AL MENSAJE DE ERROR ANTES DE REINTENTAR.
016400*   ESTE PROGRAMA NO USA NINGUN OTRO CODIGO DE RETORNO; UN RETURN-
016500*   CODE DISTINTO DE 00/91 AL TERMINAR LA CORRIDA NO PROVIENE DE
016600*   ESTE PASO SINO DE OTRO PASO DEL MISMO JCL.
016700******************************************************************
016800******************************************************************
016900*              P E N D I E N T E S   C O N O C I D O S
017000*   1. LA TABLA DE VARIANTES (0432) SOLO SE HA ACTUALIZADO PARA
017100*      MODELOS FRANCESES E INGLESES; SI TOUCH N PAY INCORPORA
017200*      MAQUINAS DE OTRO FABRICANTE, PROBABLEMENTE HAYA QUE AGREGAR
017300*      REDACCIONES DE ETIQUETA NUEVAS ANTES DE PONERLAS EN OPERACION.
017400*   2. NO EXISTE UN REPORTE DE DIFERENCIAS ENTRE LA VENTANA CORTA Y
017500*      LA LARGA CUANDO AMBAS RECONOCEN EL MISMO CAMPO CON VALORES
017600*      DISTINTOS; 0502-COMBINA-CAMPO SE QUEDA CALLADO CON EL VALOR DE
017700*      LA VENTANA GANADORA. QUEDA PENDIENTE EVALUAR SI OPERACIONES
017800*      NECESITA VER ESE TIPO DE DISCREPANCIA.
017900*   3. EL PISO DE 6 CIFRAS PARA CALIFICAR OK/KO ES FIJO EN EL
018000*      PROGRAMA; SI EN EL FUTURO DEBE VARIAR POR TIPO DE MAQUINA,
018100*      HABRIA QUE PARAMETRIZARLO EN VEZ DE CODIFICARLO EN 0510.
018200******************************************************************
018300 ENVIRONMENT DIVISION.
018400 CONFIGURATION SECTION.
018500 SPECIAL-NAMES.
018600*    C01 (TOP-OF-FORM) QUEDA DECLARADO POR CONVENCION DEL
018700*    DEPARTAMENTO AUNQUE ESTE PROGRAMA NO IMPRIME PAGINAS NUEVAS;
018800*    CLASE-DIGITO SE USA EN LAS PRUEBAS DE FECHA (0494/0495) PARA
018900*    RECONOCER UN DIGITO SIN DEPENDER DE LA TABLA DE COLACION;
019000*    UPSI-0 HABILITA UNA TRAZA DE DEPURACION OPCIONAL EN LOS
019100*    AMBIENTES DE PRUEBA, NUNCA EN PRODUCCION.
019200     C01                   IS TOP-OF-FORM
019300     CLASS CLASE-DIGITO    IS '0' THRU '9'
019400     UPSI-0 ON  STATUS     IS SWITCH-DEPURACION-ON
019500            OFF STATUS     IS SWITCH-DEPURACION-OFF.
019600 INPUT-OUTPUT SECTION.
019700 FILE-CONTROL.
019800*    LOS TRES ARCHIVOS SON LINE SEQUENTIAL PORQUE SE INTERCAMBIAN
019900*    CON EL EQUIPO GENERADOR DE RELEVES Y CON LA HOJA DE CALCULO
020000*    DE OPERACIONES; NINGUNO DE LOS TRES REQUIERE ACCESO INDEXADO
020100*    NI RELATIVO.
020200******************************************************************
020300*              A R C H I V O S   D E   E N T R A D A
020400******************************************************************
020500     SELECT REPORT-IN  ASSIGN  TO REPORTIN
020600            ORGANIZATION     IS LINE SEQUENTIAL
020700            FILE STATUS      IS FS-REPORTIN.
020800*    REPORT-IN SE ABRE SIEMPRE EN INPUT Y NUNCA EN OPTIONAL: SI NO
020900*    EXISTE, ES UN ERROR DE OPERACION (EL ARCHIVO DE RELEVES DEL
021000*    DIA NO LLEGO) Y LA CORRIDA DEBE ABORTAR, NO SEGUIR EN BLANCO.
021100******************************************************************
021200*              A R C H I V O S   D E   S A L I D A
021300******************************************************************
021400     SELECT OPTIONAL EXPORT-OUT ASSIGN  TO EXPORTOUT
021500            ORGANIZATION     IS LINE SEQUENTIAL
021600            FILE STATUS      IS FS-EXPORTOUT.
021700*    SUMMARY, EN CAMBIO, SE ABRE SIEMPRE EN OUTPUT (NO EXTEND): SE
021800*    REESCRIBE COMPLETO EN CADA CORRIDA, A DIFERENCIA DE
021900*    EXPORT-OUT QUE SE VA ACUMULANDO DIA A DIA.
022000     SELECT SUMMARY    ASSIGN  TO SUMMARY
022100            ORGANIZATION     IS LINE SEQUENTIAL
022200            FILE STATUS      IS FS-SUMMARY.
022300
022400 DATA DIVISION.
022500 FILE SECTION.
022600*1 -->LINEAS DE TEXTO DE LOS RELEVES CONCATENADOS
022700*   LA COPY TPLIN01 SOLO TRAE UN 01 CON UN CAMPO DE 131 POSICIONES;
022800*   EL PROGRAMA NO USA NINGUN OTRO DETALLE DE ESE COPYBOOK.
022900*   131 POSICIONES ES EL ANCHO DE PAPEL ESTANDAR DE LA IMPRESORA DE
023000*   LA MAQUINA EXPENDEDORA; UN EQUIPO CON PAPEL MAS ANGOSTO SIMPLEMENTE
023100*   DEJA EL RESTO DE LA LINEA EN BLANCO.
023200 FD REPORT-IN.
023300     COPY TPLIN01.
023400*2 -->EXPORTACION EN CSV, UN REGISTRO POR RELEVE ANALIZADO
023500*   LINE SEQUENTIAL DE 800 POSICIONES; EL LARGO REAL DE CADA
023600*   RENGLON VARIA SEGUN CUANTOS CAMPOS QUEDARON EN BLANCO, YA QUE
023700*   NO SE RELLENA CON ESPACIOS HASTA LOS 800.
023800 FD EXPORT-OUT.
023900 01 REG-EXPORT                     PIC X(800).
024000*3 -->RESUMEN IMPRESO DE LA CORRIDA
024100*   REGISTRO DE IMPRESORA CLASICO DE 132 POSICIONES; ESTE PROGRAMA
024200*   NO USA SALTOS DE PAGINA (TOP-OF-FORM) PORQUE EL RESUMEN SIEMPRE
024300*   CABE EN UNA SOLA HOJA.
024400 FD SUMMARY.
024500 01 REG-RESUMEN                    PIC X(132).
024600
024700 WORKING-STORAGE SECTION.
024800******************************************************************
024900*         G L O S A R I O   D E   T E R M I N O S   D E L
025000*                    A N A L I S I S   D E   R E L E V E S
025100*   RELEVE: EL REPORTE QUE IMPRIME UNA MAQUINA EXPENDEDORA AL CIERRE
025200*   DE TURNO O DE DIA; ES EL TEXTO CRUDO QUE LLEGA EN REPORT-IN,
025300*   MARCADO AL INICIO POR LA LINEA "*REPORT" (VER 0310).
025400*   CA: "CHIFFRE D'AFFAIRES", LA RECAUDACION EN DINERO DE LA
025500*   MAQUINA, DESGLOSADA POR CANAL DE PAGO (ESPECES, CASHLESS 1,
025600*   CASHLESS 2 Y SUS VARIANTES AZTEK).
025700*   VENTE: LAS UNIDADES VENDIDAS, TAMBIEN DESGLOSADAS POR CANAL DE
025800*   PAGO, EN LAS MISMAS 6 COMBINACIONES QUE CA.
025900*   VENTANA: UN RECORTE DEL FLUJO DEL RELEVE, DE 400 O DE 800
026000*   CARACTERES DESDE EL INICIO, DENTRO DEL CUAL SE BUSCAN LAS
026100*   ETIQUETAS Y CIFRAS DE CA/VENTE (VER 0430).
026200*   ETIQUETA: EL ROTULO DE TEXTO QUE EL EQUIPO IMPRIME ANTES DE UNA
026300*   CIFRA O UN CODIGO (POR EJEMPLO "CA ESPECES" O "CODE GRATUIT 3").
026400*   VARIANTE: CADA UNA DE LAS REDACCIONES POSIBLES DE UNA MISMA
026500*   ETIQUETA DE NEGOCIO, SEGUN EL FABRICANTE Y EL IDIOMA DEL EQUIPO
026600*   (VER 0432-CARGA-VARIANTES-CAMPO).
026700*   CANDIDATO: EL VALOR CAPTURADO PARA UN CAMPO EN UNA VENTANA
026800*   DETERMINADA, ANTES DE COMBINARLO CON EL DE LA OTRA VENTANA (VER
026900*   WKS-CANDIDATOS Y 0500-SELECCIONA-Y-COMBINA).
027000*   CIFRA (O CIFRA RECONOCIDA): UN CAMPO DE CA/VENTE QUE QUEDO CON
027100*   VALOR (NO EN BLANCO) DESPUES DEL MERGE; EL RESUMEN CUENTA
027200*   CIFRAS RECONOCIDAS SOBRE UN MAXIMO DE 36 (12 CAMPOS POR 3
027300*   COLUMNAS CUMUL/INTERIM/INTERIM2) PARA CALIFICAR EL RELEVE.
027400******************************************************************
027500******************************************************************
027600*        P R E F I J O S   D E   N O M B R E S   D E   C A M P O
027700*   WKS-   : CAMPO DE TRABAJO PROPIO DE ESTE PROGRAMA, SIN VIGENCIA
027800*            FUERA DE UNA CORRIDA (CONTADORES, PUNTEROS, BUFFERS).
027900*   TPX-   : CAMPO DEL REGISTRO DE EXPORTACION (COPY TPEXP01),
028000*            COMPARTIDO CON LOS DEMAS MIEMBROS DE LA FAMILIA TPX.
028100*   REG-   : CAMPO DE UN REGISTRO DE ARCHIVO (FD), YA SEA DE ENTRADA
028200*            O DE SALIDA.
028300*   FS-    : CODIGO DE ESTADO DE UN ARCHIVO (FILE STATUS), UNO POR
028400*            CADA SELECT DE LA ENVIRONMENT DIVISION.
028500*   SI-    : CONDICION 88 QUE PRUEBA UN INDICADOR EN SU VALOR
028600*            "AFIRMATIVO" (POR EJEMPLO SI-ETIQUETA-ENCONTRADA).
028700*   NINGUN CAMPO DE ESTE PROGRAMA LLEVA EL PREFIJO ESTANDAR DEL
028800*   DEPARTAMENTO (W00-/W01-) PORQUE TPANL1 SE ESCRIBIO COMO PROGRAMA
028900*   INDEPENDIENTE, FUERA DE LAS SECCIONES DE TRABAJO NUMERADAS QUE
029000*   USAN LOS SISTEMAS MAS ANTIGUOS DEL DEPARTAMENTO.
029100******************************************************************
029200******************************************************************
029300*   C O N V E N C I O N E S   D E   L O S   D O S   A R C H I V O S
029400*                    D E   S A L I D A
029500*   EXPORT-OUT ES EL ARCHIVO QUE CONSUME LA HOJA DE CALCULO DE
029600*   OPERACIONES; SUMMARY ES SOLO PARA CONSULTA HUMANA EN PANTALLA O
029700*   IMPRESORA. NINGUN PROGRAMA AGUAS ABAJO LEE SUMMARY.
029800*   EXPORT-OUT SE ABRE EN EXTEND (RQ-4401) PARA QUE LOS RELEVES DE
029900*   CADA DIA SE VAYAN ACUMULANDO EN EL MISMO ARCHIVO; SUMMARY SE ABRE
030000*   EN OUTPUT PORQUE SOLO INTERESA EL RESUMEN DE LA CORRIDA DE HOY.
030100*   CUANDO EXPORT-OUT NO EXISTE TODAVIA (PRIMERA CORRIDA DEL
030200*   PROYECTO EN UN AMBIENTE NUEVO), EL OPEN EN EXTEND LO CREA VACIO
030300*   Y LE ESCRIBE EL ENCABEZADO ANTES DEL PRIMER RELEVE.
030400******************************************************************
030500******************************************************************
030600*              F I L E   S T A T U S   D E   A R C H I V O S
030700*   SE GUARDA UN FILE STATUS POR CADA ARCHIVO DEL PROGRAMA. SI ALGUNO
030800*   DE LOS TRES NO QUEDA EN CERO DESPUES DE LA APERTURA, LA CORRIDA
030900*   SE ABORTA ANTES DE TOCAR UN SOLO RELEVE (VER 0100-APERTURA-
031000*   ARCHIVOS). NO SE USA UN PAR FSE/DEBD1R00 COMO EN OTROS PROGRAMAS
031100*   DEL DEPARTAMENTO PORQUE ESTOS TRES ARCHIVOS SON SECUENCIALES
031200*   SIMPLES, SIN ACCESO INDEXADO NI RELATIVO.
031300******************************************************************
031400 01  WKS-STATUS-ARCHIVOS.
031500*    00 = OPERACION CORRECTA; 05 = OPTIONAL ABIERTO EN EXTEND SIN
031600*    QUE EL ARCHIVO EXISTIERA TODAVIA (SE CREA VACIO); 10 = FIN DE
031700*    ARCHIVO EN UNA LECTURA; 35 = ARCHIVO NO ENCONTRADO AL ABRIR EN
031800*    INPUT O EN EXTEND SIN OPTIONAL. CUALQUIER OTRO VALOR DISTINTO
031900*    DE 00/05 EN LA APERTURA (VER 0100) SE TRATA COMO ERROR FATAL.
032000     02  FS-REPORTIN               PIC 9(02) VALUE ZEROS.
032100     02  FS-EXPORTOUT              PIC 9(02) VALUE ZEROS.
032200     02  FS-SUMMARY                PIC 9(02) VALUE ZEROS.
032300     02  FILLER                    PIC X(05) VALUE SPACES.
032400******************************************************************
032500*              C O N T A D O R E S   Y   A P U N T A D O R E S
032600*   TODOS ESTOS CAMPOS SON DE TRABAJO INTERNO (NO VIAJAN AL REGISTRO
032700*   DE EXPORTACION) Y POR ESO SE DECLARAN A NIVEL 77 EN COMP: SON
032800*   SUBINDICES DE TABLAS, PUNTEROS DENTRO DEL FLUJO DEL RELEVE Y
032900*   CONTADORES DE CARACTERES. AL SER COMP EN VEZ DE DISPLAY, LAS
033000*   COMPARACIONES E INCREMENTOS DENTRO DE LOS CICLOS DE BUSQUEDA DE
033100*   ETIQUETAS (QUE SE EJECUTAN MILES DE VECES POR RELEVE) NO PAGAN
033200*   EL COSTO DE CONVERTIR DE ZONA A BINARIO EN CADA VUELTA.
033300******************************************************************
033400 77  WKS-I-CAMPO                   PIC 9(03) COMP VALUE ZERO.
033500 77  WKS-I-COL                     PIC 9(02) COMP VALUE ZERO.
033600 77  WKS-I-VAR                     PIC 9(03) COMP VALUE ZERO.
033700 77  WKS-IX-VENTANA                PIC 9(01) COMP VALUE ZERO.
033800 77  WKS-GANADOR                   PIC 9(01) COMP VALUE ZERO.
033900 77  WKS-LARGO-VENTANA             PIC 9(04) COMP VALUE ZERO.
034000 77  WKS-LARGO-STREAM              PIC 9(05) COMP VALUE ZERO.
034100 77  WKS-INICIO-CAMPO              PIC 9(05) COMP VALUE ZERO.
034200 77  WKS-FIN-VENTANA               PIC 9(05) COMP VALUE ZERO.
034300 77  WKS-BF-POS                    PIC 9(05) COMP VALUE ZERO.
034400 77  WKS-BF-INICIO                 PIC 9(05) COMP VALUE ZERO.
034500 77  WKS-ETIQUETA-LARGO            PIC 9(02) COMP VALUE ZERO.
034600 77  WKS-CP-SLOT                   PIC 9(02) COMP VALUE ZERO.
034700 77  WKS-CP-NUM-VARIANTES          PIC 9(01) COMP VALUE ZERO.
034800 77  WKS-CP-IX                     PIC 9(01) COMP VALUE ZERO.
034900 77  WKS-CP-IX-ED                  PIC 9(01) VALUE ZERO.
035000 77  WKS-TOKEN-LARGO               PIC 9(02) COMP VALUE ZERO.
035100 77  WKS-TOKEN-LIMPIO-LARGO        PIC 9(02) COMP VALUE ZERO.
035200 77  WKS-TOKEN-INICIO              PIC 9(05) COMP VALUE ZERO.
035300 77  WKS-DIGITOS                   PIC 9(01) COMP VALUE ZERO.
035400 77  WKS-SCORE-FINAL               PIC 9(02) COMP VALUE ZERO.
035500 77  WKS-J                         PIC 9(05) COMP VALUE ZERO.
035600 77  WKS-K                         PIC 9(05) COMP VALUE ZERO.
035700 77  WKS-LARGO-LINEA               PIC 9(03) COMP VALUE ZERO.
035800 77  WKS-PUNTERO-EXPORT            PIC 9(04) COMP VALUE ZERO.
035900******************************************************************
036000*              I N D I C A D O R E S   D E L   P R O C E S O
036100*   BANDERAS DE UN SOLO DIGITO CON SU 88-LEVEL CORRESPONDIENTE, AL
036200*   ESTILO DEL RESTO DEL DEPARTAMENTO. WKS-HAY-RELEVE-PENDIENTE
036300*   INDICA QUE YA SE VIO UNA LINEA "*REPORT" Y SE ESTA ACUMULANDO
036400*   CUERPO; WKS-ARCHIVO-EXPORT-NUEVO SOLO IMPORTA EN LA PRIMERA
036500*   CORRIDA DEL DIA, CUANDO EXPORT-OUT TODAVIA NO EXISTE.
036600******************************************************************
036700 01  WKS-BANDERAS.
036800     02  WKS-FIN-REPORTIN          PIC 9(01) VALUE ZERO.
036900         88  FIN-REPORTIN                     VALUE 1.
037000     02  WKS-HAY-RELEVE-PENDIENTE  PIC 9(01) VALUE ZERO.
037100         88  SI-RELEVE-PENDIENTE              VALUE 1.
037200     02  WKS-ARCHIVO-EXPORT-NUEVO  PIC 9(01) VALUE ZERO.
037300         88  SI-EXPORT-NUEVO                   VALUE 1.
037400     02  WKS-CAMPO-VISTO           PIC 9(01) VALUE ZERO.
037500         88  SI-CAMPO-VISTO                    VALUE 1.
037600     02  WKS-ETIQUETA-ENCONTRADA   PIC 9(01) VALUE ZERO.
037700         88  SI-ETIQUETA-ENCONTRADA            VALUE 1.
037800     02  WKS-PATRON-HALLADO        PIC 9(01) VALUE ZERO.
037900         88  SI-PATRON-HALLADO                 VALUE 1.
038000     02  FILLER                    PIC X(05) VALUE SPACES.
038100******************************************************************
038200*   AREA DE LA LINEA TAL COMO VIENE DEL ARCHIVO (SIN NORMALIZAR)
038300*   SE CONSERVA LA LINEA CRUDA POR SEPARADO DE LA NORMALIZADA PORQUE
038400*   0330-NORMALIZA-LINEA LEE CARACTER POR CARACTER DE UNA Y ESCRIBE
038500*   CARACTER POR CARACTER EN LA OTRA; SI FUERA LA MISMA AREA SE
038600*   ARRASTRARIAN ESPACIOS YA COLAPSADOS SOBRE POSICIONES AUN NO
038700*   LEIDAS DEL ORIGINAL.
038800******************************************************************
038900 01  WKS-LINEA-CRUDA.
039000     02  WKS-LC-TEXTO              PIC X(131) VALUE SPACES.
039100     02  FILLER                    PIC X(001) VALUE SPACES.
039200 01  WKS-LINEA-CRUDA-CARS REDEFINES WKS-LINEA-CRUDA.
039300     02  WKS-LC-CAR                PIC X(01) OCCURS 132 TIMES.
039400******************************************************************
039500*   AREA DE LA LINEA YA NORMALIZADA (ESPACIOS COLAPSADOS)
039600*   ESTA ES LA LINEA QUE SE ACUMULA EN EL BUFFER DEL RELEVE Y LA QUE
039700*   ALIMENTA EL FLUJO UNICO; TODA LA BUSQUEDA DE ETIQUETAS Y CIFRAS
039800*   SE HACE SOBRE TEXTO YA NORMALIZADO, NUNCA SOBRE EL CRUDO.
039900******************************************************************
040000 01  WKS-LINEA-NORM.
040100     02  WKS-LN-TEXTO              PIC X(131) VALUE SPACES.
040200     02  FILLER                    PIC X(001) VALUE SPACES.
040300 01  WKS-LINEA-NORM-CARS REDEFINES WKS-LINEA-NORM.
040400     02  WKS-LN-CAR                PIC X(01) OCCURS 132 TIMES.
040500******************************************************************
040600*   COPIA EN MAYUSCULAS/SIN ACENTOS DE UNA LINEA (PARA BUSQUEDA)
040700*   SOLO SE USA PARA LA BUSQUEDA DEL ID ("TOUCH...") LINEA POR LINEA;
040800*   LA VERSION EN MAYUSCULAS DE TODO EL FLUJO VIVE APARTE, EN
040900*   WKS-STREAM-MAY, PORQUE EL RESTO DE LAS ETIQUETAS SE BUSCAN SOBRE
041000*   EL FLUJO COMPLETO Y NO LINEA POR LINEA.
041100******************************************************************
041200 01  WKS-LINEA-MAY.
041300     02  WKS-LN-MAY-TEXTO          PIC X(131) VALUE SPACES.
041400     02  FILLER                    PIC X(001) VALUE SPACES.
041500******************************************************************
041600*   BUFFER CON TODAS LAS LINEAS ACUMULADAS DE UN RELEVE
041700*   200 LINEAS DE 131 POSICIONES ALCANZAN HOLGADAMENTE PARA CUALQUIER
041800*   RELEVE VISTO HASTA HOY; SI EL RELEVE TRAJERA MAS LINEAS, LAS
041900*   EXCEDENTES SIMPLEMENTE NO SE ACUMULAN (VER 0320-ACUMULA-LINEA)
042000*   Y NO PARTICIPAN EN LA BUSQUEDA DE CIFRAS NI DE ENCABEZADO.
042100******************************************************************
042200 01  WKS-BUFFER-RELEVE.
042300     02  WKS-BR-NOMBRE             PIC X(40)  VALUE SPACES.
042400     02  WKS-BR-NUM-LINEAS         PIC 9(03) COMP VALUE ZERO.
042500     02  WKS-BR-LARGO OCCURS 200 TIMES
042600                                   PIC 9(03) COMP VALUE ZERO.
042700     02  WKS-BR-LINEA OCCURS 200 TIMES
042800                                   PIC X(131) VALUE SPACES.
042900     02  FILLER                    PIC X(05) VALUE SPACES.
043000******************************************************************
043100*   FLUJO UNICO DEL RELEVE (TODAS LAS LINEAS UNIDAS POR ESPACIOS)
043200*   MUCHOS RELEVES DE MAQUINA CORTAN UNA ETIQUETA Y SU VALOR EN DOS
043300*   LINEAS DE IMPRESION DISTINTAS (POR EL ANCHO DE PAPEL DE LA
043400*   IMPRESORA DE LA MAQUINA EXPENDEDORA); CONCATENANDO TODO EL
043500*   RELEVE EN UNA SOLA CADENA DE HASTA 6000 POSICIONES, LA BUSQUEDA
043600*   DE ETIQUETAS DEJA DE IMPORTARLE EN QUE LINEA CAYO CADA COSA.
043700******************************************************************
043800 01  WKS-STREAM.
043900     02  WKS-STREAM-TEXTO          PIC X(6000) VALUE SPACES.
044000 01  WKS-STREAM-CARS REDEFINES WKS-STREAM.
044100     02  WKS-STREAM-CAR            PIC X(01) OCCURS 6000 TIMES.
044200 01  WKS-STREAM-MAY.
044300     02  WKS-STREAM-MAY-TEXTO      PIC X(6000) VALUE SPACES.
044400 01  WKS-STREAM-MAY-CARS REDEFINES WKS-STREAM-MAY.
044500     02  WKS-STREAM-MAY-CAR        PIC X(01) OCCURS 6000 TIMES.
044600******************************************************************
044700*   PARAMETROS DE BUSQUEDA DE UN CAMPO DE CA/VENTE (VARIANTES)
044800*   HASTA 5 REDACCIONES POSIBLES PARA LA MISMA ETIQUETA DE NEGOCIO;
044900*   SE PRUEBAN EN ORDEN DE PREFERENCIA (LA MAS ESPECIFICA PRIMERO)
045000*   HASTA QUE UNA DE ELLAS APAREZCA EN EL FLUJO CON AL MENOS UN
045100*   TOKEN NUMERICO DETRAS.
045200******************************************************************
045300 01  WKS-CAMPO-PARM.
045400     02  WKS-CP-VARIANTE OCCURS 5 TIMES
045500                                   PIC X(30) VALUE SPACES.
045600     02  FILLER                    PIC X(05) VALUE SPACES.
045700******************************************************************
045800*   ETIQUETA QUE SE ESTA BUSCANDO EN EL FLUJO EN UN MOMENTO DADO
045900*   CAMPO DE TRABAJO COMPARTIDO POR TODAS LAS RUTINAS DE BUSQUEDA DE
046000*   ETIQUETA (0490, 0422, 0440); SE RECARGA ANTES DE CADA BUSQUEDA,
046100*   NUNCA SE ARRASTRA DE UNA ETIQUETA A OTRA.
046200******************************************************************
046300 01  WKS-ETIQUETA-TRABAJO.
046400     02  WKS-ETIQUETA-BUSCADA      PIC X(30) VALUE SPACES.
046500     02  FILLER                    PIC X(02) VALUE SPACES.
046600******************************************************************
046700*   TOKEN NUMERICO CRUDO Y YA LIMPIO (SIN COMA/EURO/ESPACIOS)
046800*   EL CRUDO CONSERVA EXACTAMENTE LO QUE HABIA EN EL FLUJO (SIGNO,
046900*   PUNTO O COMA DECIMAL); EL LIMPIO ES LA MISMA CIFRA YA LISTA PARA
047000*   VIAJAR AL CSV, CON LA COMA DECIMAL EUROPEA CONVERTIDA A PUNTO.
047100******************************************************************
047200 01  WKS-TOKEN.
047300     02  WKS-TOKEN-CRUDO           PIC X(20) VALUE SPACES.
047400     02  WKS-TOKEN-LIMPIO          PIC X(20) VALUE SPACES.
047500     02  FILLER                    PIC X(05) VALUE SPACES.
047600******************************************************************
047700*   VALORES CAPTURADOS DE ENCABEZADO/CODIGOS ANTES DE MOVERLOS
047800*   WKS-VC-GENERICO SE REUTILIZA PARA EL NUMERO DE RELEVE, LOS 7
047900*   CODIGOS DE CORTESIA Y LA LLAVE KEY 1: TODOS SON "UNA CORRIDA DE
048000*   CARACTERES SIN ESPACIO DETRAS DE UNA ETIQUETA", ASI QUE COMPARTEN
048100*   LA MISMA RUTINA DE CAPTURA (0496).
048200*   AL REGISTRO DE EXPORTACION
048300******************************************************************
048400 01  WKS-VALOR-CAPTURADO.
048500     02  WKS-VC-ID                 PIC X(60) VALUE SPACES.
048600     02  WKS-VC-GENERICO           PIC X(20) VALUE SPACES.
048700     02  FILLER                    PIC X(10) VALUE SPACES.
048800******************************************************************
048900*   CANDIDATOS DE LAS DOS VENTANAS DE ANALISIS (400 Y 800)
049000*   MISMA FORMA QUE TPX-CAMPO/TPX-VALOR EN TPEXP01, SE SUBINDICA
049100*   CON LAS MISMAS VARIABLES WKS-I-CAMPO/WKS-I-COL
049200******************************************************************
049300*   WKS-CAND OCCURS 2 (UNA POR VENTANA); DENTRO DE CADA UNA,
049400*   WKS-CAND-VALOR OCCURS 12 (UN CAMPO CANONICO DE CA/VENTE CADA
049500*   UNO) Y WKS-CAND-COL OCCURS 3 (CUMUL/INTERIM/INTERIM2). LA TABLA
049600*   SE SUBINDICA SIEMPRE COMO (VENTANA, CAMPO, COLUMNA), EN ESE
049700*   ORDEN, IGUAL QUE TPX-VALOR EN TPEXP01.
049800 01  WKS-CANDIDATOS.
049900     02  WKS-CAND OCCURS 2 TIMES.
050000         04  WKS-CAND-SCORE        PIC 9(02) COMP VALUE ZERO.
050100         04  WKS-CAND-VALOR OCCURS 12 TIMES.
050200             06  WKS-CAND-COL OCCURS 3 TIMES
050300                                   PIC X(15) VALUE SPACES.
050400     02  FILLER                    PIC X(05) VALUE SPACES.
050500******************************************************************
050600*   RENGLON DE EXPORTACION EN CONSTRUCCION Y CAMPO DE SALIDA
050700*   WKS-LINEA-EXPORT SE ARMA CAMPO POR CAMPO CON STRING Y UN PUNTERO
050800*   (WKS-PUNTERO-EXPORT) QUE AVANZA CON CADA CAMPO EMITIDO; RECIEN AL
050900*   FINAL SE ESCRIBE COMO UN SOLO REG-EXPORT.
051000******************************************************************
051100 01  WKS-LINEA-EXPORT-REC.
051200     02  WKS-LINEA-EXPORT          PIC X(800) VALUE SPACES.
051300 01  WKS-CAMPO-SALIDA-REC.
051400     02  WKS-CAMPO-SALIDA          PIC X(60) VALUE SPACES.
051500     02  FILLER                    PIC X(05) VALUE SPACES.
051600******************************************************************
051700*   TOTALES Y TABLA DE RELEVES FALLIDOS PARA EL RESUMEN
051800*   LA TABLA DE NOMBRES FALLIDOS TIENE CUPO PARA 50; SI HUBIERA MAS,
051900*   EL RESUMEN LOS CUENTA EN "...Y N OTROS" EN VEZ DE LISTARLOS A
052000*   TODOS (VER 0511-REGISTRA-FALLO Y 0910-ESCRIBE-RESUMEN). EL
052100*   RESUMEN ES SOLO INFORMATIVO PARA OPERACIONES; NO AFECTA LO QUE
052200*   SE GRABA EN EXPORT-OUT, DONDE SIEMPRE SALE UN REGISTRO POR
052300*   RELEVE, HAYA CALIFICADO O NO.
052400******************************************************************
052500 01  WKS-TOTALES-CORRIDA.
052600     02  WKS-TOT-PROCESADOS        PIC 9(05) COMP VALUE ZERO.
052700     02  WKS-TOT-OK                PIC 9(05) COMP VALUE ZERO.
052800     02  WKS-TOT-FALLIDOS          PIC 9(05) COMP VALUE ZERO.
052900     02  FILLER                    PIC X(10) VALUE SPACES.
053000 01  WKS-TOTALES-EDITADOS.
053100     02  WKS-ED-PROCESADOS         PIC ZZZ9.
053200     02  WKS-ED-OK                 PIC ZZZ9.
053300     02  WKS-ED-FALLIDOS           PIC ZZZ9.
053400     02  WKS-ED-OVERFLOW           PIC ZZZ9.
053500     02  FILLER                    PIC X(05) VALUE SPACES.
053600 01  WKS-TABLA-FALLOS.
053700     02  WKS-TF-CANT               PIC 9(03) COMP VALUE ZERO.
053800     02  WKS-TF-NOMBRE OCCURS 50 TIMES
053900                                   PIC X(40) VALUE SPACES.
054000     02  FILLER                    PIC X(05) VALUE SPACES.
054100******************************************************************
054200*   REGISTRO DE EXPORTACION (COPYBOOK DEL SHOP)
054300******************************************************************
054400*   ESTE COPYBOOK DEFINE REG-TPX-EXPORT CON SUS 47 CAMPOS CON
054500*   NOMBRE PROPIO Y, VIA REDEFINES, LA VISTA REG-TPX-TABLA QUE
054600*   PERMITE SUBINDICAR LOS 36 CAMPOS DE CA/VENTE COMO TPX-VALOR
054700*   (CAMPO, COLUMNA) DESDE ESTE PROGRAMA.
054800*   TPEXP01 ES COMPARTIDO CON EL RESTO DE LA FAMILIA TPX (OTROS
054900*   PROGRAMAS DE EXPORTACION DE TOUCH N PAY); UN CAMBIO EN ESTE
055000*   COPYBOOK OBLIGA A REVISAR TAMBIEN A ESOS PROGRAMAS, NO SOLO A
055100*   TPANL1.
055200 01  REG-TPX-EXPORT-AREA.
055300     COPY TPEXP01.
055400
055500******************************************************************
055600*         N O T A S   G E N E R A L E S   D E L   A N A L I S I S
055700******************************************************************
055800*   EL METODO DE LAS DOS VENTANAS (400 Y 800 CARACTERES) EXISTE
055900*   PORQUE ALGUNOS MODELOS DE MAQUINA REPITEN, MAS ADELANTE EN EL
056000*   MISMO RELEVE, UN BLOQUE DE TEXTO PARECIDO AL DE LAS CIFRAS DE
056100*   CA/VENTE (POR EJEMPLO UN DETALLE POR PRODUCTO); UNA VENTANA
056200*   CORTA (400) SUELE BASTAR Y ES MAS SEGURA, PERO A VECES EL
056300*   BLOQUE DE CIFRAS EMPIEZA MAS TARDE EN EL FLUJO Y HACE FALTA LA
056400*   VENTANA LARGA (800) PARA ALCANZARLO. EN VEZ DE ELEGIR UNA SOLA
056500*   VENTANA DE ANTEMANO, SE CORREN LAS DOS, SE CALIFICA CADA UNA
056600*   POR CANTIDAD DE CIFRAS RECONOCIDAS (SOBRE 36 POSIBLES) Y SE
056700*   COMBINAN, RELLENANDO LOS HUECOS DE LA GANADORA CON LO QUE HAYA
056800*   HALLADO LA PERDEDORA EN LA MISMA POSICION.
056900*
057000*   LA BUSQUEDA DE ETIQUETAS TIENE TRES VARIANTES SEGUN EL CAMPO:
057100*   (1) PRIMERA APARICION SIN EXCLUSION, PARA EL NUMERO DE RELEVE Y
057200*       LA LLAVE KEY 1 (0490/0491);
057300*   (2) PRIMERA APARICION EXCLUYENDO LAS QUE VIENEN PRECEDIDAS DE
057400*       "FREE ", PARA LAS 12 CIFRAS DE CA/VENTE (0440/0441),
057500*       PORQUE "FREE CASHLESS 1" ES UN CODIGO DE CORTESIA Y NO UNA
057600*       CIFRA DE VENTA;
057700*   (3) ULTIMA APARICION, PARA LOS 7 CODIGOS DE CORTESIA (0422/
057800*       0423), PORQUE UNA REIMPRESION POSTERIOR DEL MISMO CODIGO
057900*       ANULA A LA ANTERIOR EN EL RELEVE ORIGINAL.
058000*
058100*   UN RELEVE SE CONSIDERA VALIDO (OK) CUANDO EL RESULTADO YA
058200*   COMBINADO DE LAS DOS VENTANAS TIENE AL MENOS 6 DE LAS 36 CIFRAS
058300*   RECONOCIDAS; POR DEBAJO DE ESE PISO QUEDA EN FALLO, PERO EN
058400*   AMBOS CASOS SE ESCRIBE SIEMPRE UN REGISTRO EN EXPORT-OUT.
058500******************************************************************
058600*         L I M I T A C I O N E S   C O N O C I D A S
058700*   ESTE PROGRAMA NO INTENTA RECONOCER UN RELEVE CUYO IDIOMA NO SEA
058800*   FRANCES O INGLES (POR EJEMPLO, UN EQUIPO CONFIGURADO EN
058900*   PORTUGUES); UN RELEVE ASI SIMPLEMENTE NO ENCONTRARA NINGUNA DE
059000*   LAS ETIQUETAS DE LA TABLA DE VARIANTES Y QUEDARA EN FALLO (KO)
059100*   CON TODOS LOS CAMPOS DE CA/VENTE EN BLANCO.
059200*   TAMPOCO SE VALIDA QUE LAS CIFRAS RECONOCIDAS SEAN CONSISTENTES
059300*   ENTRE SI (POR EJEMPLO, QUE EL VENTE TOTAL SEA LA SUMA DE LOS
059400*   VENTE POR CANAL); ESA CONCILIACION QUEDA A CARGO DEL AREA QUE
059500*   CONSUME EL CSV, NO DE ESTE PROGRAMA.
059600*   UN RELEVE PARTIDO EN DOS ARCHIVOS DE ENTRADA DISTINTOS (POR
059700*   EJEMPLO, POR UN CORTE DE ENERGIA DEL EQUIPO A MITAD DE
059800*   IMPRESION) NO SE RECONSTRUYE; CADA MARCA "*REPORT" INICIA UN
059900*   RELEVE NUEVO, ASI QUE LAS DOS MITADES SALEN COMO DOS RENGLONES
060000*   DE EXPORTACION INDEPENDIENTES, LOS DOS PROBABLEMENTE EN FALLO.
060100******************************************************************
060200*     C A S O S   D E   P R U E B A   D O C U M E N T A D O S
060300*   LOS SIGUIENTES CASOS FORMAN PARTE DE LA CARPETA DE PRUEBAS DEL
060400*   PROGRAMA Y SE VUELVEN A CORRER CADA VEZ QUE SE TOCA LA TABLA DE
060500*   VARIANTES DE ETIQUETA (0432) O LA LOGICA DE VENTANAS (0430):
060600*   CASO 1 - RELEVE FRANCES ESTANDAR, VENTANA DE 400 SUFICIENTE,
060700*            LAS 36 CIFRAS RECONOCIDAS, RESULTADO OK.
060800*   CASO 2 - RELEVE FRANCES CON DETALLE POR PRODUCTO ANTES DEL
060900*            BLOQUE DE CA/VENTE, LA VENTANA DE 400 NO ALCANZA Y
061000*            GANA LA DE 800, RESULTADO OK.
061100*   CASO 3 - RELEVE INGLES (FIRMWARE AZTEK), ETIQUETAS EN INGLES
061200*            RECONOCIDAS POR LA TABLA DE VARIANTES, RESULTADO OK.
061300*   CASO 4 - RELEVE CON SOLO 4 CIFRAS RECONOCIDAS (EQUIPO CON
061400*            CASHLESS DESHABILITADO), RESULTADO EN FALLO (KO) PERO
061500*            CON RENGLON DE EXPORTACION IGUAL.
061600*   CASO 5 - RELEVE EN PORTUGUES (FUERA DE ALCANCE), NINGUNA
061700*            ETIQUETA RECONOCIDA, RESULTADO EN FALLO CON TODOS LOS
061800*            CAMPOS DE CA/VENTE EN BLANCO, COMO SE DOCUMENTA ARRIBA.
061900*   CASO 6 - RELEVE CON CODIGO DE CORTESIA REIMPRESO DOS VECES,
062000*            SE CONFIRMA QUE GANA LA ULTIMA APARICION (0422/0423).
062100******************************************************************
062200*     P R E G U N T A S   F R E C U E N T E S   D E   S O P O R T E
062300*   P: ¿POR QUE UN RELEVE SALE EN FALLO (KO) SI A SIMPLE VISTA SE VE
062400*      BIEN IMPRESO?
062500*   R: CASI SIEMPRE ES UNA REDACCION DE ETIQUETA QUE TODAVIA NO ESTA
062600*      EN LA TABLA DE VARIANTES (0432); REVISAR EL RELEVE CRUDO EN
062700*      REPORT-IN BUSCANDO COMO ESTA ESCRITA CADA ETIQUETA DE CA/
062800*      VENTE Y COMPARARLA CONTRA LAS VARIANTES YA CONTEMPLADAS.
062900*   P: ¿POR QUE EL CSV TRAE UN RENGLON CON CASI TODOS LOS CAMPOS EN
063000*      BLANCO?
063100*   R: ES UN RELEVE QUE QUEDO EN FALLO PERO IGUAL SE EXPORTO, POR
063200*      RQ-4402; NO ES UN ERROR DEL PROGRAMA.
063300*   P: ¿SE PUEDE VOLVER A CORRER TPANL1 CONTRA EL REPORT-IN DE AYER?
063400*   R: SI, PERO LOS RELEVES DE AYER SE AGREGARIAN OTRA VEZ AL FINAL
063500*      DE EXPORT-OUT (QUE SE ABRE EN EXTEND); HAY QUE AVISAR AL AREA
063600*      QUE CONSUME EL CSV PARA QUE DESCARTE LOS DUPLICADOS.
063700*   P: ¿QUE PASA SI REPORT-IN LLEGA CON CERO RELEVES (ARCHIVO VACIO
063800*      O SOLO CON LINEAS EN BLANCO)?
063900*   R: LA CORRIDA TERMINA NORMAL, SIN ESCRIBIR NINGUN RENGLON EN
064000*      EXPORT-OUT, Y EL RESUMEN SALE CON LOS TRES CONTADORES EN CERO.
064100*   P: LLEGO UN LOTE DE MAQUINAS NUEVAS CON UN FIRMWARE QUE ESCRIBE
064200*      LAS ETIQUETAS DE OTRA FORMA; ¿QUE HAY QUE TOCAR?
064300*   R: SOLO 0432-CARGA-VARIANTES-CAMPO, AGREGANDO LA REDACCION NUEVA
064400*      AL SLOT QUE CORRESPONDA (MAXIMO 5 VARIANTES POR SLOT); NO HACE
064500*      FALTA TOCAR NINGUNA OTRA RUTINA DE BUSQUEDA O CALIFICACION.
064600******************************************************************
064700******************************************************************
064800*                 N O T A S   D E   M A N T E N I M I E N T O
064900*   ANTES DE AGREGAR UNA VARIANTE NUEVA A 0432, REVISAR QUE NO EXISTA
065000*   YA UNA REDACCION PARECIDA EN OTRO SLOT: DOS ETIQUETAS DEMASIADO
065100*   PARECIDAS PUEDEN HACER QUE 0440/0441 ENCUENTREN LA EQUIVOCADA
065200*   PRIMERO SI UNA ES SUBCADENA DE LA OTRA.
065300*   EL PISO DE CALIFICACION (6 DE 36 CIFRAS) ESTA CODIFICADO EN
065400*   0510-EVALUA-RELEVE; SI OPERACIONES PIDE CAMBIAR ESE PISO, SOLO
065500*   HAY QUE TOCAR ESA RUTINA, NO EL CALCULO DEL PUNTAJE EN SI (0480-
065600*   0483 Y 0512-0514).
065700*   LOS DOS LARGOS DE VENTANA (400 Y 800) TAMBIEN ESTAN CODIFICADOS,
065800*   EN LA RUTINA QUE LLAMA A 0430 DESDE 0350; SI UN MODELO DE MAQUINA
065900*   NUEVO NECESITA UN TERCER LARGO DE VENTANA, HABRIA QUE AGREGAR UNA
066000*   TERCERA PASADA COMPLETA (CARGA, CALIFICACION Y COMBINACION), NO
066100*   SOLO CAMBIAR LOS DOS LARGOS EXISTENTES.
066200******************************************************************
066300 PROCEDURE DIVISION.
066400******************************************************************
066500*   RUTINA PRINCIPAL
066600******************************************************************
066700 000-MAIN SECTION.
066800*    RUTINA DE CONTROL: ABRE ARCHIVOS, LEE LINEAS UNA A UNA HASTA
066900*    FIN DE REPORT-IN, Y DESPACHA EL ULTIMO RELEVE QUE HAYA QUEDADO
067000*    PENDIENTE (EL ARCHIVO NO TRAE UNA MARCA DE "FIN DE RELEVE", SOLO
067100*    EL INICIO DEL SIGUIENTE, ASI QUE EL ULTIMO RELEVE DEL ARCHIVO SE
067200*    CIERRA RECIEN AL LLEGAR A FIN DE ARCHIVO).
067300*    SI EL ARCHIVO DE ENTRADA LLEGARA VACIO, EL CICLO PRINCIPAL NO
067400*    ENTRA NI UNA VEZ Y EL RESUMEN SALE CON TODOS LOS TOTALES EN
067500*    CERO; ESO NO SE CONSIDERA UN ERROR DE LA CORRIDA.
067600     PERFORM 0100-APERTURA-ARCHIVOS
067700     PERFORM 0150-VERIFICA-ENCABEZADO
067800     PERFORM 0200-LEE-SIGUIENTE-LINEA
067900     PERFORM 0300-PROCESA-UNA-LINEA
068000         UNTIL FIN-REPORTIN
068100     IF SI-RELEVE-PENDIENTE
068200        PERFORM 0350-PROCESA-UN-RELEVE
068300     END-IF
068400     PERFORM 0900-TOTALES-FINALES
068500     PERFORM 0910-ESCRIBE-RESUMEN
068600     PERFORM 0990-CIERRA-ARCHIVOS
068700     STOP RUN.
068800 000-MAIN-E. EXIT.
068900
069000******************************************************************
069100*   APERTURA DE ARCHIVOS
069200******************************************************************
069300 0100-APERTURA-ARCHIVOS SECTION.
069400*    EXPORT-OUT SE ABRE EN EXTEND (AGREGAR AL FINAL) PORQUE EL CSV
069500*    ACUMULA TODAS LAS CORRIDAS DEL DIA EN UN SOLO ARCHIVO; SOLO SE
069600*    REABRE EN OUTPUT (TRUNCAR) LA PRIMERISIMA VEZ, CUANDO EL
069700*    ARCHIVO TODAVIA NO EXISTE, PARA PODER ESCRIBIR EL ENCABEZADO
069800*    ANTES QUE NADA. EL SELECT DE EXPORT-OUT LLEVA LA CLAUSULA
069900*    OPTIONAL: SIN ELLA, ABRIR EN EXTEND UN ARCHIVO QUE NO EXISTE
070000*    DEVUELVE FILE STATUS 35 ("ARCHIVO NO ENCONTRADO") Y NUNCA 05,
070100*    Y LA PRUEBA DE ABAJO NUNCA DETECTARIA EL ARCHIVO NUEVO.
070200*    REPORT-IN, EN CAMBIO, SE ABRE SIEMPRE EN INPUT; SI NO EXISTE,
070300*    EL FILE STATUS QUEDA DISTINTO DE CERO Y EL BLOQUE DE ABAJO
070400*    ABORTA LA CORRIDA COMO CUALQUIER OTRO ERROR DE APERTURA.
070500     OPEN INPUT  REPORT-IN
070600*    EL FILE STATUS 05 EN UN OPEN EXTEND SIGNIFICA "EL ARCHIVO NO
070700*    EXISTIA Y SE CREO"; ES LA SEÑAL DE QUE HAY QUE ESCRIBIR EL
070800*    ENCABEZADO ANTES DEL PRIMER RELEVE.
070900     OPEN EXTEND EXPORT-OUT
071000     IF FS-EXPORTOUT = 05
071100        MOVE 1 TO WKS-ARCHIVO-EXPORT-NUEVO
071200        CLOSE EXPORT-OUT
071300        OPEN OUTPUT EXPORT-OUT
071400     END-IF
071500     OPEN OUTPUT SUMMARY
071600     IF FS-REPORTIN NOT = 0 OR FS-EXPORTOUT NOT = 0
071700                        OR FS-SUMMARY NOT = 0
071800        DISPLAY '***********************************************'
071900        DISPLAY '*    ERROR AL ABRIR ARCHIVOS DE TPANL1         *'
072000        DISPLAY '***********************************************'
072100        DISPLAY '* FILE STATUS DEL ARCHIVO REPORT-IN  : '
072200                 FS-REPORTIN
072300        DISPLAY '* FILE STATUS DEL ARCHIVO EXPORT-OUT : '
072400                 FS-EXPORTOUT
072500        DISPLAY '* FILE STATUS DEL ARCHIVO SUMMARY    : '
072600                 FS-SUMMARY
072700        DISPLAY '***********************************************'
072800*    RETURN-CODE 91 ES EL CODIGO DE ERROR FATAL DE APERTURA USADO
072900*    EN TODO EL PROGRAMA (VER TAMBIEN 0151 Y 0520)
073000        MOVE 91 TO RETURN-CODE
073100        STOP RUN
073200     END-IF.
073300 0100-APERTURA-ARCHIVOS-E. EXIT.
073400
073500******************************************************************
073600*   ENCABEZADO DEL CSV, SOLO SI EL ARCHIVO DE EXPORTACION ES
073700*   NUEVO (NO EXISTIA ANTES DE ABRIR EN MODO EXTEND)
073800******************************************************************
073900 0150-VERIFICA-ENCABEZADO SECTION.
074000*    SOLO SE INVOCA LA ESCRITURA DEL ENCABEZADO CUANDO 0100 DETECTO
074100*    QUE EXPORT-OUT ES NUEVO; EN CUALQUIER OTRA CORRIDA DEL MISMO
074200*    DIA EL ENCABEZADO YA ESTA EN EL ARCHIVO Y NO SE REPITE.
074300     IF SI-EXPORT-NUEVO
074400        PERFORM 0151-ESCRIBE-ENCABEZADO
074500     END-IF.
074600 0150-VERIFICA-ENCABEZADO-E. EXIT.
074700
074800 0151-ESCRIBE-ENCABEZADO SECTION.
074900*    LOS 47 ROTULOS DEL ENCABEZADO SE ARMAN CON VARIOS STRING
075000*    ENCADENADOS (EN VEZ DE UNO SOLO) PORQUE UNA UNICA SENTENCIA
075100*    STRING CON TODOS LOS LITERALES JUNTOS NO ENTRA EN EL LARGO DE
075200*    LINEA DEL COMPILADOR; CADA STRING USA WITH POINTER PARA SEGUIR
075300*    ESCRIBIENDO DESDE DONDE QUEDO EL ANTERIOR. LOS ROTULOS VIENEN EN
075400*    FRANCES PORQUE ASI LOS ESPERA LA HOJA DE CALCULO QUE CONSUME
075500*    ESTE CSV EN LA OFICINA DE TOUCH N PAY.
075600*    EL PUNTERO WKS-PUNTERO-EXPORT SE INICIALIZA UNA SOLA VEZ, ANTES
075700*    DEL PRIMER STRING, Y LO VAN COMPARTIENDO TODOS LOS STRING
075800*    SIGUIENTES SIN REINICIARLO ENTRE UNO Y OTRO.
075900     MOVE SPACES TO WKS-LINEA-EXPORT
076000     MOVE 1      TO WKS-PUNTERO-EXPORT
076100*    PRIMER TRAMO: ENCABEZADO Y GRUPO DE CA TOTAL/ESPECE
076200*    LA "É" DE "NUMERO DE RELEVE" VIAJA TAL CUAL AL CSV; LA HOJA DE
076300*    CALCULO DE LA OFICINA LA ABRE CON CODIFICACION LATIN-1
076400     STRING 'id,date,Numéro de relevé,'
076500       'CA total_Cumul,CA total_Interim,CA total_Interim2,'
076600       'CA Espece_Cumul,CA Espece_Interim,CA Espece_Interim2,'
076700       DELIMITED BY SIZE
076800       INTO WKS-LINEA-EXPORT
076900       WITH POINTER WKS-PUNTERO-EXPORT
077000*    WITH POINTER RETOMA LA ESCRITURA DONDE QUEDO EL STRING ANTERIOR,
077100*    EN VEZ DE SOBRESCRIBIR DESDE EL PRINCIPIO DEL RENGLON
077200     STRING
077300*    SEGUNDO TRAMO: CA CASHLESS 1 Y SU VARIANTE AZTEK
077400       'CA Cashless1_Cumul,CA Cashless1_Interim,'
077500       'CA Cashless1_Interim2,'
077600       'CA Cashless1 Aztek_Cumul,CA Cashless1 Aztek_Interim,'
077700       'CA Cashless1 Aztek_Interim2,'
077800       DELIMITED BY SIZE
077900       INTO WKS-LINEA-EXPORT
078000       WITH POINTER WKS-PUNTERO-EXPORT
078100     STRING
078200*    TERCER TRAMO: CA CASHLESS 2 Y SU VARIANTE AZTEK
078300*    ESTOS 6 ROTULOS CORRESPONDEN A TPX-CAMPO(5) Y TPX-CAMPO(6)
078400       'CA Cashless2_Cumul,CA Cashless2_Interim,'
078500       'CA Cashless2_Interim2,'
078600       'CA Cashless2 Aztek_Cumul,CA Cashless2 Aztek_Interim,'
078700       'CA Cashless2 Aztek_Interim2,'
078800       DELIMITED BY SIZE
078900       INTO WKS-LINEA-EXPORT
079000       WITH POINTER WKS-PUNTERO-EXPORT
079100     STRING
079200*    CUARTO TRAMO: VENTE TOTAL Y VENTE ESPECE
079300*    ESTOS 6 ROTULOS CORRESPONDEN A TPX-CAMPO(7) Y TPX-CAMPO(8)
079400       'Vente Total_Cumul,Vente Total_Interim,'
079500       'Vente Total_Interim2,'
079600       'Vente Espece_Cumul,Vente Espece_Interim,'
079700       'Vente Espece_Interim2,'
079800       DELIMITED BY SIZE
079900       INTO WKS-LINEA-EXPORT
080000       WITH POINTER WKS-PUNTERO-EXPORT
080100     STRING
080200*    QUINTO TRAMO: VENTE CASHLESS 1 Y SU VARIANTE AZTEK
080300*    ESTOS 6 ROTULOS CORRESPONDEN A TPX-CAMPO(9) Y TPX-CAMPO(10)
080400       'Vente Cashless1_Cumul,Vente Cashless1_Interim,'
080500       'Vente Cashless1_Interim2,'
080600       'Vente Cashless1 Aztek_Cumul,'
080700       'Vente Cashless1 Aztek_Interim,'
080800       'Vente Cashless1 Aztek_Interim2,'
080900       DELIMITED BY SIZE
081000       INTO WKS-LINEA-EXPORT
081100       WITH POINTER WKS-PUNTERO-EXPORT
081200     STRING
081300*    SEXTO TRAMO: VENTE CASHLESS 2 Y SU VARIANTE AZTEK
081400*    ESTOS 6 ROTULOS CORRESPONDEN A TPX-CAMPO(11) Y TPX-CAMPO(12)
081500       'Vente Cashless2_Cumul,Vente Cashless2_Interim,'
081600       'Vente Cashless2_Interim2,'
081700       'Vente Cashless2 Aztek_Cumul,'
081800       'Vente Cashless2 Aztek_Interim,'
081900       'Vente Cashless2 Aztek_Interim2,'
082000       DELIMITED BY SIZE
082100       INTO WKS-LINEA-EXPORT
082200       WITH POINTER WKS-PUNTERO-EXPORT
082300*    ESTE ES EL SEXTO Y ULTIMO STRING ANTES DEL TRAMO DE CODIGOS DE
082400*    CORTESIA Y LA LLAVE DE CONTROL
082500     STRING
082600*    ULTIMO TRAMO: LOS 7 CODIGOS DE CORTESIA Y LA LLAVE KEY 1
082700       'Code gratuit 1,Code gratuit 2,Code gratuit 3,'
082800       'Code gratuit 4,Code gratuit 5,Code gratuit 6,'
082900       'Code gratuit 7,key 1'
083000       DELIMITED BY SIZE
083100       INTO WKS-LINEA-EXPORT
083200       WITH POINTER WKS-PUNTERO-EXPORT
083300*    UN ERROR AL GRABAR EL ENCABEZADO ES FATAL: SIN ENCABEZADO EL
083400*    CSV QUEDARIA INUTILIZABLE PARA LA HOJA DE CALCULO, ASI QUE LA
083500*    CORRIDA SE DETIENE ANTES DE PROCESAR NINGUN RELEVE.
083600*    UN ERROR AL GRABAR EXPORT-OUT ABORTA LA CORRIDA COMPLETA:
083700*    NO TIENE SENTIDO SEGUIR ANALIZANDO RELEVES SI EL ARCHIVO DE
083800*    SALIDA YA NO SE PUEDE ESCRIBIR.
083900     WRITE REG-EXPORT FROM WKS-LINEA-EXPORT
084000     IF FS-EXPORTOUT NOT = 0
084100        DISPLAY 'ERROR AL GRABAR ENCABEZADO DE EXPORT-OUT : '
084200                 FS-EXPORTOUT
084300        MOVE 91 TO RETURN-CODE
084400        STOP RUN
084500     END-IF.
084600 0151-ESCRIBE-ENCABEZADO-E. EXIT.
084700
084800******************************************************************
084900*   LECTURA DE LA SIGUIENTE LINEA (ADELANTADA) Y SU NORMALIZACION
085000******************************************************************
085100 0200-LEE-SIGUIENTE-LINEA SECTION.
085200*    LECTURA "ADELANTADA": SE LEE LA SIGUIENTE LINEA ANTES DE
085300*    DECIDIR QUE HACER CON LA ACTUAL, PARA QUE 0300 SEPA DE
085400*    ANTEMANO SI YA SE LLEGO A FIN DE ARCHIVO.
085500*    LA NORMALIZACION (0330) SE HACE AQUI MISMO, INMEDIATAMENTE
085600*    DESPUES DE LEER, PARA QUE TODO EL RESTO DEL PROGRAMA TRABAJE
085700*    SIEMPRE SOBRE TEXTO YA NORMALIZADO.
085800     READ REPORT-IN
085900        AT END
086000           MOVE 1 TO WKS-FIN-REPORTIN
086100        NOT AT END
086200           MOVE TPLN-TEXTO TO WKS-LC-TEXTO
086300           PERFORM 0330-NORMALIZA-LINEA
086400     END-READ.
086500 0200-LEE-SIGUIENTE-LINEA-E. EXIT.
086600
086700******************************************************************
086800*   DESPACHADOR DE UNA LINEA YA LEIDA
086900******************************************************************
087000 0300-PROCESA-UNA-LINEA SECTION.
087100*    UNA LINEA QUE EMPIEZA CON "*REPORT" MARCA EL INICIO DE UN
087200*    RELEVE NUEVO DENTRO DEL ARCHIVO CONCATENADO; SI HABIA UN RELEVE
087300*    PENDIENTE, SE LO PROCESA POR COMPLETO ANTES DE EMPEZAR A
087400*    ACUMULAR EL SIGUIENTE. CUALQUIER OTRA LINEA ES CUERPO DEL
087500*    RELEVE EN CURSO Y SOLO SE ACUMULA.
087600*    LA COMPARACION CONTRA "*REPORT" SE HACE SOBRE LA LINEA CRUDA
087700*    NORMALIZADA (NO SOBRE MAYUSCULAS), PORQUE ESA MARCA DE CONTROL
087800*    SIEMPRE VIENE EN MAYUSCULAS DESDE EL EQUIPO GENERADOR.
087900     IF WKS-LN-TEXTO(1:7) = '*REPORT'
088000        IF SI-RELEVE-PENDIENTE
088100           PERFORM 0350-PROCESA-UN-RELEVE
088200        END-IF
088300        PERFORM 0310-INICIA-NUEVO-RELEVE
088400     ELSE
088500        IF SI-RELEVE-PENDIENTE
088600           PERFORM 0320-ACUMULA-LINEA
088700        END-IF
088800     END-IF
088900*    SIEMPRE SE AVANZA A LA SIGUIENTE LINEA DEL ARCHIVO, HAYA SIDO
089000*    ESTA UNA MARCA DE CONTROL O UNA LINEA DE CUERPO
089100     PERFORM 0200-LEE-SIGUIENTE-LINEA.
089200 0300-PROCESA-UNA-LINEA-E. EXIT.
089300
089400 0310-INICIA-NUEVO-RELEVE SECTION.
089500*    EL NOMBRE DEL RELEVE (WKS-BR-NOMBRE) ES EL TEXTO QUE SIGUE A
089600*    "*REPORT " EN LA LINEA DE CONTROL; SE USA SOLO PARA IDENTIFICAR
089700*    AL RELEVE EN LA TABLA DE FALLOS DEL RESUMEN, NO VIAJA AL CSV.
089800*    LA POSICION 9 ES DONDE EMPIEZA EL NOMBRE, JUSTO DESPUES DE
089900*    "*REPORT " (7 CARACTERES MAS UN ESPACIO).
090000     MOVE WKS-LN-TEXTO(9:123)  TO WKS-BR-NOMBRE
090100*    EL BUFFER SE REINICIA EN CERO LINEAS PARA QUE EL RELEVE ANTERIOR
090200*    NO DEJE RESIDUOS EN EL SIGUIENTE
090300     MOVE 0                   TO WKS-BR-NUM-LINEAS
090400     MOVE 1                   TO WKS-HAY-RELEVE-PENDIENTE.
090500 0310-INICIA-NUEVO-RELEVE-E. EXIT.
090600
090700******************************************************************
090800*   ACUMULA UNA LINEA DEL CUERPO DEL RELEVE EN EL BUFFER
090900******************************************************************
091000 0320-ACUMULA-LINEA SECTION.
091100*    SE GUARDA TAMBIEN EL LARGO YA RECORTADO DE LA LINEA (SIN
091200*    ESPACIOS FINALES) PARA QUE 0401-AGREGA-LINEA-AL-FLUJO NO TENGA
091300*    QUE VOLVER A CALCULARLO CADA VEZ QUE ARMA EL FLUJO UNICO.
091400*    UNA LINEA QUE EXCEDA LAS 200 DEL BUFFER SE DESCARTA EN
091500*    SILENCIO; EN LA PRACTICA NINGUN RELEVE DE MAQUINA LLEGA A ESE
091600*    LARGO.
091700     PERFORM 0321-CALCULA-LARGO-LINEA
091800     IF WKS-BR-NUM-LINEAS < 200
091900        ADD 1 TO WKS-BR-NUM-LINEAS
092000        MOVE WKS-LN-TEXTO   TO WKS-BR-LINEA(WKS-BR-NUM-LINEAS)
092100        MOVE WKS-LARGO-LINEA
092200                            TO WKS-BR-LARGO(WKS-BR-NUM-LINEAS)
092300     END-IF.
092400 0320-ACUMULA-LINEA-E. EXIT.
092500
092600 0321-CALCULA-LARGO-LINEA SECTION.
092700*    RECORTE POR LA DERECHA: SE RETROCEDE CARACTER POR CARACTER
092800*    DESDE LA POSICION 131 HASTA HALLAR UNO QUE NO SEA ESPACIO.
092900*    UNA LINEA TOTALMENTE EN BLANCO TERMINA CON LARGO CERO
093000     MOVE 131 TO WKS-LARGO-LINEA
093100     PERFORM 0322-RECORTA-UN-CARACTER
093200         UNTIL WKS-LARGO-LINEA = 0
093300            OR WKS-LN-CAR(WKS-LARGO-LINEA) NOT = SPACE.
093400 0321-CALCULA-LARGO-LINEA-E. EXIT.
093500
093600 0322-RECORTA-UN-CARACTER SECTION.
093700*    RUTINA DE UNA SOLA LINEA, LLAMADA UNA VEZ POR CARACTER DE
093800*    RETROCESO; SE MANTIENE SEPARADA PARA QUE 0321 SOLO GOBIERNE
093900*    LA CONDICION DE PARADA.
094000     SUBTRACT 1 FROM WKS-LARGO-LINEA.
094100 0322-RECORTA-UN-CARACTER-E. EXIT.
094200
094300******************************************************************
094400*   NORMALIZA UNA LINEA: COLAPSA CORRIDAS DE ESPACIOS (INCLUYE
094500*   NBSP) Y ELIMINA ESPACIOS INICIALES/FINALES
094600******************************************************************
094700 0330-NORMALIZA-LINEA SECTION.
094800*    ALGUNOS RELEVES TRAEN ESPACIOS NO SEPARABLES (NBSP, X'A0')
094900*    MEZCLADOS CON ESPACIOS NORMALES, TIPICO DE REPORTES GENERADOS
095000*    DESDE HOJAS DE CALCULO; SE CONVIERTEN A ESPACIO COMUN ANTES DE
095100*    COLAPSAR LAS CORRIDAS, PARA QUE "ETIQUETA<NBSP>VALOR" NO QUEDE
095200*    PEGADO COMO SI FUERA UNA SOLA PALABRA.
095300*    EL CAMPO WKS-I-COL SE REUTILIZA COMO PUNTERO DE ESCRITURA EN LA
095400*    LINEA NORMALIZADA; EMPIEZA EN CERO PORQUE TODAVIA NO SE ESCRIBIO
095500*    NINGUN CARACTER.
095600     INSPECT WKS-LC-TEXTO CONVERTING X'A0' TO SPACE
095700     MOVE SPACES TO WKS-LN-TEXTO
095800     MOVE 0      TO WKS-I-COL
095900     MOVE 1      TO WKS-K
096000     PERFORM 0331-NORMALIZA-UN-CARACTER
096100         VARYING WKS-I-CAMPO FROM 1 BY 1
096200         UNTIL WKS-I-CAMPO > 131.
096300 0330-NORMALIZA-LINEA-E. EXIT.
096400
096500 0331-NORMALIZA-UN-CARACTER SECTION.
096600*    WKS-K ACTUA COMO BANDERA DE "EL CARACTER ANTERIOR FUE ESPACIO":
096700*    SOLO SE COPIA UN ESPACIO A LA SALIDA CUANDO EL ANTERIOR NO LO
096800*    ERA (Y SIEMPRE QUE YA HAYA HABIDO ALGUN CARACTER ANTES, PARA NO
096900*    DEJAR UN ESPACIO INICIAL). ASI SE COLAPSAN CORRIDAS DE VARIOS
097000*    ESPACIOS EN UNO SOLO SIN NECESITAR UNA SEGUNDA PASADA.
097100*    ESTA RUTINA MIRA UN SOLO CARACTER DE LA LINEA CRUDA POR VEZ;
097200*    LA DECISION DE COLAPSAR O NO CORRIDAS DE ESPACIOS LA TOMA
097300*    QUIEN LA INVOCA (0330), NO ESTA RUTINA.
097400     IF WKS-LC-CAR(WKS-I-CAMPO) = SPACE
097500        MOVE 1 TO WKS-K
097600     ELSE
097700        IF WKS-K = 1 AND WKS-I-COL > 0
097800           ADD 1 TO WKS-I-COL
097900           MOVE SPACE TO WKS-LN-CAR(WKS-I-COL)
098000        END-IF
098100        ADD 1 TO WKS-I-COL
098200        MOVE WKS-LC-CAR(WKS-I-CAMPO) TO WKS-LN-CAR(WKS-I-COL)
098300        MOVE 0 TO WKS-K
098400     END-IF.
098500 0331-NORMALIZA-UN-CARACTER-E. EXIT.
098600
098700******************************************************************
098800*   PROCESA UN RELEVE COMPLETO YA ACUMULADO EN EL BUFFER
098900******************************************************************
099000 0350-PROCESA-UN-RELEVE SECTION.
099100*    ESTE ES EL CORAZON DEL ANALISIS DE UN RELEVE. EL ORDEN IMPORTA:
099200*    PRIMERO SE ARMA EL FLUJO UNICO (0400), LUEGO SE SACA EL
099300*    ENCABEZADO Y LOS CODIGOS (QUE NO DEPENDEN DE VENTANA), Y RECIEN
099400*    DESPUES SE CORRE LA BUSQUEDA DE LAS 36 CIFRAS DE CA/VENTE DOS
099500*    VECES, UNA POR CADA VENTANA (400 Y 800 CARACTERES); AL FINAL SE
099600*    CALIFICAN LAS DOS VENTANAS, SE ELIGE GANADORA Y SE COMBINA CON
099700*    LA PERDEDORA, Y SE VUELVE A CALIFICAR EL RESULTADO YA COMBINADO
099800*    PARA DECIDIR SI EL RELEVE QUEDA OK O EN FALLO.
099900*    REG-TPX-EXPORT SE INICIALIZA (INITIALIZE) AL EMPEZAR CADA
100000*    RELEVE PARA QUE UN CAMPO NO RECONOCIDO EN ESTA VUELTA NO SE
100100*    QUEDE CON EL VALOR DEL RELEVE ANTERIOR.
100200     INITIALIZE REG-TPX-EXPORT
100300     MOVE WKS-BR-NOMBRE  TO TPX-ID
100400*    PASO 1: FLUJO UNICO Y SUS DOS COPIAS DE TRABAJO
100500     PERFORM 0400-ARMA-FLUJO-RELEVE
100600*    PASO 2: ENCABEZADO (ID/FECHA/NUMERO) Y LOS 7 CODIGOS DE CORTESIA
100700     PERFORM 0410-EXTRAE-ENCABEZADO
100800     PERFORM 0420-EXTRAE-CODIGOS-LLAVE
100900*    PASO 3: LAS 36 CIFRAS DE CA/VENTE, PRIMERO EN LA VENTANA CORTA...
101000     MOVE 1   TO WKS-IX-VENTANA
101100     MOVE 400 TO WKS-LARGO-VENTANA
101200     PERFORM 0430-EXTRAE-BLOQUES-CA-VENTE
101300*    ...Y LUEGO EN LA VENTANA LARGA, COMO RESPALDO
101400     MOVE 2   TO WKS-IX-VENTANA
101500     MOVE 800 TO WKS-LARGO-VENTANA
101600     PERFORM 0430-EXTRAE-BLOQUES-CA-VENTE
101700*    PASO 4: CALIFICAR CADA VENTANA POR SEPARADO, ELEGIR GANADORA Y
101800*    COMBINARLA CON LA PERDEDORA
101900     PERFORM 0480-CALIFICA-CANDIDATOS
102000     PERFORM 0500-SELECCIONA-Y-COMBINA
102100*    PASO 5: RECALIFICAR EL RESULTADO YA COMBINADO Y DECIDIR OK/KO
102200     PERFORM 0512-CALIFICA-MERGE
102300     PERFORM 0510-EVALUA-RELEVE
102400     MOVE 0   TO WKS-HAY-RELEVE-PENDIENTE.
102500 0350-PROCESA-UN-RELEVE-E. EXIT.
102600
102700******************************************************************
102800*   ARMA EL FLUJO UNICO DEL RELEVE (LINEAS UNIDAS POR UN ESPACIO)
102900*   Y SU COPIA EN MAYUSCULAS/SIN ACENTOS PARA BUSQUEDA
103000******************************************************************
103100 0400-ARMA-FLUJO-RELEVE SECTION.
103200*    EL FLUJO ES LA CONCATENACION DE TODAS LAS LINEAS DEL RELEVE,
103300*    SEPARADAS POR UN SOLO ESPACIO; SOBRE EL SE HACEN TODAS LAS
103400*    BUSQUEDAS DE ETIQUETA, YA QUE UNA ETIQUETA PUEDE QUEDAR PARTIDA
103500*    ENTRE DOS LINEAS DE IMPRESION DEL RELEVE ORIGINAL. LA COPIA EN
103600*    MAYUSCULAS Y SIN ACENTOS (WKS-STREAM-MAY) ES LA QUE REALMENTE
103700*    SE COMPARA CONTRA LAS ETIQUETAS BUSCADAS, QUE TAMBIEN VIENEN EN
103800*    MAYUSCULAS; EL FLUJO ORIGINAL (WKS-STREAM) SE CONSERVA PORQUE
103900*    ES DE ALLI DE DONDE SE COPIAN LAS CIFRAS Y FECHAS TAL COMO
104000*    APARECEN, RESPETANDO MAYUSCULA/MINUSCULA.
104100*    LA TABLA DE CONVERSION CUBRE MINUSCULAS Y LAS VOCALES
104200*    ACENTUADAS MAS COMUNES EN FRANCES; UN CARACTER QUE NO APARECE
104300*    EN LA LISTA DE ORIGEN SE DEJA IGUAL.
104400     MOVE SPACES TO WKS-STREAM
104500     MOVE 0      TO WKS-I-COL
104600     MOVE 1      TO WKS-I-CAMPO
104700     PERFORM 0401-AGREGA-LINEA-AL-FLUJO
104800         UNTIL WKS-I-CAMPO > WKS-BR-NUM-LINEAS
104900            OR WKS-I-COL >= 6000
105000     MOVE WKS-I-COL TO WKS-LARGO-STREAM
105100     MOVE WKS-STREAM-TEXTO TO WKS-STREAM-MAY-TEXTO
105200     INSPECT WKS-STREAM-MAY-TEXTO CONVERTING
105300       'abcdefghijklmnopqrstuvwxyzàáâäèéêëìíîïòóôöùúûü'
105400       TO
105500       'ABCDEFGHIJKLMNOPQRSTUVWXYZAAAAEEEEIIIIOOOOUUUU'.
105600 0400-ARMA-FLUJO-RELEVE-E. EXIT.
105700
105800******************************************************************
105900*   AGREGA UNA LINEA DEL BUFFER AL FLUJO, SEPARADA POR UN ESPACIO
106000******************************************************************
106100 0401-AGREGA-LINEA-AL-FLUJO SECTION.
106200*    SE CORTA LA CONCATENACION SI EL FLUJO LLEGARA A LOS 6000
106300*    CARACTERES: NINGUN RELEVE VISTO HASTA HOY SE ACERCA A ESE
106400*    LARGO, PERO LA COTA EVITA UN DESBORDE DE WKS-STREAM-TEXTO SI
106500*    ALGUN DIA LLEGARA UN RELEVE ANORMALMENTE LARGO.
106600*    ENTRE UNA LINEA ACUMULADA Y LA SIGUIENTE SE INSERTA UN ESPACIO
106700*    EN EL FLUJO, PARA QUE UNA ETIQUETA QUE TERMINABA AL FINAL DE
106800*    UNA LINEA NO QUEDE PEGADA AL VALOR QUE EMPIEZA LA SIGUIENTE.
106900*    LA PRIMERA LINEA DEL BUFFER NO LLEVA ESPACIO POR DELANTE
107000*    (WKS-I-COL TODAVIA ESTA EN CERO); DE LA SEGUNDA EN ADELANTE SI
107100     IF WKS-I-COL > 0
107200        ADD 1 TO WKS-I-COL
107300        IF WKS-I-COL <= 6000
107400           MOVE SPACE TO WKS-STREAM-CAR(WKS-I-COL)
107500        END-IF
107600     END-IF
107700*    COPIA CARACTER POR CARACTER LA LINEA WKS-I-CAMPO DEL BUFFER
107800     MOVE 1 TO WKS-I-VAR
107900     PERFORM 0402-AGREGA-CARACTER-LINEA
108000         UNTIL WKS-I-VAR > WKS-BR-LARGO(WKS-I-CAMPO)
108100            OR WKS-I-COL >= 6000
108200     ADD 1 TO WKS-I-CAMPO.
108300 0401-AGREGA-LINEA-AL-FLUJO-E. EXIT.
108400
108500 0402-AGREGA-CARACTER-LINEA SECTION.
108600*    SI EL FLUJO YA LLEGO A SU LARGO MAXIMO (WKS-FLUJO-LARGO-MAX),
108700*    LOS CARACTERES QUE SIGAN SE PIERDEN EN SILENCIO; UN RELEVE
108800*    NORMAL NUNCA SE ACERCA A ESE LIMITE.
108900     ADD 1 TO WKS-I-COL
109000     MOVE WKS-BR-LINEA(WKS-I-CAMPO)(WKS-I-VAR:1)
109100       TO WKS-STREAM-CAR(WKS-I-COL)
109200     ADD 1 TO WKS-I-VAR.
109300 0402-AGREGA-CARACTER-LINEA-E. EXIT.
109400
109500******************************************************************
109600*   ENCABEZADO DEL RELEVE: ID, FECHA Y NUMERO DE RELEVE
109700******************************************************************
109800 0410-EXTRAE-ENCABEZADO SECTION.
109900*    LAS TRES PARTES DEL ENCABEZADO (ID, FECHA, NUMERO DE RELEVE) SE
110000*    BUSCAN CADA UNA CON SU PROPIA REGLA, PORQUE CADA UNA APARECE EN
110100*    UN LUGAR DISTINTO DEL RELEVE Y CON UN FORMATO DISTINTO.
110200*    SI ALGUNA DE LAS TRES PARTES NO SE ENCUENTRA, EL CAMPO
110300*    CORRESPONDIENTE SIMPLEMENTE QUEDA EN BLANCO EN LA EXPORTACION;
110400*    NO SE ABORTA LA CORRIDA POR UN ENCABEZADO INCOMPLETO.
110500     PERFORM 0411-EXTRAE-ID
110600     PERFORM 0412-EXTRAE-FECHA
110700     PERFORM 0413-EXTRAE-NUMERO-RELEVE.
110800 0410-EXTRAE-ENCABEZADO-E. EXIT.
110900
111000******************************************************************
111100*   ID = PRIMERA DE LAS PRIMERAS 150 LINEAS QUE CONTIENE "TOUCH",
111200*   SIN CORRIDAS DE ESPACIOS Y SIN LA FECHA DD/MM/AAAA QUE LE
111300*   SIGA (Y TODO LO QUE VENGA DESPUES DE ESA FECHA)
111400******************************************************************
111500 0411-EXTRAE-ID SECTION.
111600*    SE REVISAN SOLO LAS PRIMERAS 150 LINEAS DEL RELEVE PORQUE EL
111700*    ENCABEZADO CON "TOUCH..." SIEMPRE APARECE CERCA DEL INICIO DEL
111800*    REPORTE DE LA MAQUINA; BUSCARLO EN TODO EL BUFFER SERIA UN
111900*    DESPERDICIO Y ADEMAS PODRIA CONFUNDIRSE CON UNA MENCION AL PIE.
112000*    SI NINGUNA DE LAS PRIMERAS 150 LINEAS TRAE "TOUCH", EL ID
112100*    QUEDA EN BLANCO Y EL RELEVE SIGUE PROCESANDOSE NORMALMENTE.
112200     MOVE 0 TO WKS-ETIQUETA-ENCONTRADA
112300     MOVE 1 TO WKS-I-CAMPO
112400     PERFORM 0414-PRUEBA-LINEA-ID
112500         UNTIL WKS-I-CAMPO > WKS-BR-NUM-LINEAS
112600            OR WKS-I-CAMPO > 150
112700            OR SI-ETIQUETA-ENCONTRADA.
112800 0411-EXTRAE-ID-E. EXIT.
112900
113000 0414-PRUEBA-LINEA-ID SECTION.
113100*    SE HACE LA CONVERSION A MAYUSCULAS/SIN ACENTOS LINEA POR LINEA
113200*    (Y NO UNA SOLA VEZ SOBRE TODO EL BUFFER) PORQUE ESTA RUTINA SE
113300*    DETIENE APENAS ENCUENTRA LA LINEA CORRECTA; LA MAYORIA DE LAS
113400*    VECES SE CONVIERTEN MUY POCAS LINEAS ANTES DE HALLARLA.
113500     MOVE WKS-BR-LINEA(WKS-I-CAMPO) TO WKS-LN-MAY-TEXTO
113600     INSPECT WKS-LN-MAY-TEXTO CONVERTING
113700       'abcdefghijklmnopqrstuvwxyzàáâäèéêëìíîïòóôöùúûü'
113800       TO
113900       'ABCDEFGHIJKLMNOPQRSTUVWXYZAAAAEEEEIIIIOOOOUUUU'
114000     MOVE 0 TO WKS-BF-POS
114100     INSPECT WKS-LN-MAY-TEXTO TALLYING WKS-BF-POS
114200         FOR CHARACTERS BEFORE INITIAL 'TOUCH'
114300*    EL LIMITE DE 131 (Y NO EL LARGO REAL DE LA LINEA) ES A PROPOSITO:
114400*    UNA LINEA DE ID MAS LARGA QUE EL ANCHO DE PAPEL DE IMPRESORA NO SE
114500*    HA VISTO NUNCA EN UN RELEVE REAL.
114600     IF WKS-BF-POS < 131
114700        MOVE 1 TO WKS-ETIQUETA-ENCONTRADA
114800        PERFORM 0415-LIMPIA-ID-FECHA
114900     END-IF
115000     ADD 1 TO WKS-I-CAMPO.
115100 0414-PRUEBA-LINEA-ID-E. EXIT.
115200
115300******************************************************************
115400*   RECORTA LA LINEA DEL ID EN LA FECHA DD/MM/AAAA, SI TRAE UNA
115500******************************************************************
115600 0415-LIMPIA-ID-FECHA SECTION.
115700*    LA LINEA DEL ID SUELE TRAER LA FECHA DEL RELEVE PEGADA AL
115800*    NOMBRE ("TOUCH N PAY 01/02/2024 ..."); SI SE ENCUENTRA UN
115900*    PATRON DE FECHA EN ESA MISMA LINEA, EL ID SE CORTA JUSTO ANTES
116000*    DE ELLA PARA QUE NO QUEDE MEZCLADO CON EL TEXTO DEL ID.
116100*    SE LIMPIAN POR IGUAL EL ID DEL EQUIPO Y LA FECHA DEL
116200*    ENCABEZADO, PORQUE LAS DOS PUEDEN TRAER ESPACIOS SOBRANTES
116300*    CUANDO EL RELEVE VIENE DE UN EQUIPO MAL CONFIGURADO.
116400     MOVE WKS-BR-LINEA(WKS-I-CAMPO)  TO WKS-LN-TEXTO
116500     MOVE WKS-BR-LARGO(WKS-I-CAMPO)  TO WKS-LARGO-LINEA
116600     MOVE 0 TO WKS-PATRON-HALLADO
116700     PERFORM 0493-BUSCA-FECHA-EN-LINEA
116800     IF SI-PATRON-HALLADO
116900        SUBTRACT 1 FROM WKS-BF-POS GIVING WKS-J
117000        IF WKS-J > 0
117100           MOVE WKS-LN-TEXTO(1:WKS-J) TO WKS-VC-ID
117200        ELSE
117300           MOVE SPACES TO WKS-VC-ID
117400        END-IF
117500*        SIN FECHA PEGADA, LA LINEA COMPLETA (SIN EL RELLENO DE
117600*        ESPACIOS QUE TRAE WKS-LN-TEXTO) ES EL ID.
117700     ELSE
117800        MOVE WKS-LN-TEXTO(1:WKS-LARGO-LINEA) TO WKS-VC-ID
117900     END-IF
118000     MOVE WKS-VC-ID TO TPX-ID.
118100 0415-LIMPIA-ID-FECHA-E. EXIT.
118200
118300******************************************************************
118400*   BUSCA UN PATRON DD/MM/AAAA DENTRO DE UNA SOLA LINEA (WKS-LN)
118500******************************************************************
118600 0493-BUSCA-FECHA-EN-LINEA SECTION.
118700*    ESTA VERSION BUSCA DENTRO DE UNA SOLA LINEA (LA DEL ID); LA
118800*    VERSION QUE BUSCA EN TODO EL FLUJO (0495) ES DISTINTA PORQUE
118900*    ADEMAS EXIGE QUE LA FECHA NO ESTE PEGADA A OTRO DIGITO.
119000*    LA FECHA SE BUSCA POR FORMA (DIGITO-DIGITO-SEPARADOR), NO POR
119100*    UNA ETIQUETA FIJA, PORQUE EL ROTULO QUE LA PRECEDE CAMBIA DE
119200*    UN MODELO DE MAQUINA A OTRO.
119300     MOVE 0 TO WKS-BF-POS
119400     MOVE 1 TO WKS-BF-INICIO
119500     PERFORM 0494-PRUEBA-POSICION-FECHA
119600         UNTIL WKS-BF-INICIO > WKS-LARGO-LINEA - 9
119700            OR SI-PATRON-HALLADO.
119800 0493-BUSCA-FECHA-EN-LINEA-E. EXIT.
119900
120000 0494-PRUEBA-POSICION-FECHA SECTION.
120100*    PATRON DD/MM/AAAA: DOS DIGITOS, UNA BARRA, DOS DIGITOS, OTRA
120200*    BARRA, CUATRO DIGITOS; NO SE VALIDA QUE SEAN VALORES DE
120300*    CALENDARIO POSIBLES (DIA 01-31, MES 01-12), SOLO LA FORMA.
120400*    LAS TRES POSICIONES DEL PATRON (DD SEPARADOR MM) SE PRUEBAN
120500*    JUNTAS; SI CUALQUIERA DE LAS TRES FALLA, LA POSICION SE
120600*    DESCARTA Y SE SIGUE BUSCANDO MAS ADELANTE.
120700     IF WKS-LN-CAR(WKS-BF-INICIO)     IS NUMERIC AND
120800        WKS-LN-CAR(WKS-BF-INICIO + 1) IS NUMERIC AND
120900        WKS-LN-CAR(WKS-BF-INICIO + 2) = '/'      AND
121000        WKS-LN-CAR(WKS-BF-INICIO + 3) IS NUMERIC AND
121100        WKS-LN-CAR(WKS-BF-INICIO + 4) IS NUMERIC AND
121200        WKS-LN-CAR(WKS-BF-INICIO + 5) = '/'      AND
121300        WKS-LN-CAR(WKS-BF-INICIO + 6) IS NUMERIC AND
121400        WKS-LN-CAR(WKS-BF-INICIO + 7) IS NUMERIC AND
121500        WKS-LN-CAR(WKS-BF-INICIO + 8) IS NUMERIC AND
121600        WKS-LN-CAR(WKS-BF-INICIO + 9) IS NUMERIC
121700        MOVE WKS-BF-INICIO TO WKS-BF-POS
121800        MOVE 1 TO WKS-PATRON-HALLADO
121900     END-IF
122000     ADD 1 TO WKS-BF-INICIO.
122100 0494-PRUEBA-POSICION-FECHA-E. EXIT.
122200
122300******************************************************************
122400*   FECHA DEL RELEVE = PRIMER PATRON DD/MM/AAAA EN TODO EL FLUJO,
122500*   RODEADO DE LIMITES DE PALABRA (NO PEGADO A OTRO DIGITO)
122600******************************************************************
122700 0412-EXTRAE-FECHA SECTION.
122800*    LA FECHA DEL RELEVE (A DIFERENCIA DE LA QUE PUEDA APARECER
122900*    PEGADA AL ID) SE TOMA DEL PRIMER PATRON DD/MM/AAAA DE TODO EL
123000*    FLUJO QUE ESTE RODEADO DE LIMITE DE PALABRA, PARA NO CONFUNDIR
123100*    UNA FECHA CON UN PEDAZO DE UN NUMERO MAS LARGO.
123200*    LA FECHA SE BUSCA PRIMERO EN EL ENCABEZADO Y, SI NO APARECE
123300*    AHI, EN TODO EL FLUJO DEL RELEVE; ESTA RUTINA GOBIERNA ESA
123400*    SEGUNDA BUSQUEDA CUANDO LA PRIMERA NO DIO RESULTADO.
123500     MOVE 0 TO WKS-PATRON-HALLADO
123600     MOVE 0 TO WKS-BF-POS
123700     MOVE 1 TO WKS-BF-INICIO
123800     PERFORM 0495-PRUEBA-POSICION-FECHA-FLUJO
123900         UNTIL WKS-BF-INICIO > WKS-LARGO-STREAM - 9
124000            OR SI-PATRON-HALLADO
124100*    SI TAMPOCO APARECE EN TODO EL FLUJO, TPX-FECHA QUEDA EN BLANCO;
124200*    NO ES MOTIVO POR SI SOLO PARA MARCAR EL RELEVE COMO KO.
124300     IF SI-PATRON-HALLADO
124400        MOVE WKS-STREAM-TEXTO(WKS-BF-POS:10) TO TPX-FECHA
124500     END-IF.
124600 0412-EXTRAE-FECHA-E. EXIT.
124700
124800 0495-PRUEBA-POSICION-FECHA-FLUJO SECTION.
124900*    ADEMAS DE LA FORMA DD/MM/AAAA, SE EXIGE QUE EL CARACTER ANTES
125000*    DEL PATRON Y EL QUE VIENE DESPUES NO SEAN DIGITOS; SIN ESTA
125100*    VALIDACION, UN NUMERO DE SERIE COMO "12345678901234" PODRIA
125200*    CONTENER POR CASUALIDAD UNA SUBCADENA CON FORMA DE FECHA.
125300*    ES LA MISMA PRUEBA DE 0494 PERO APLICADA SOBRE EL FLUJO
125400*    COMPLETO EN VEZ DE SOBRE EL ENCABEZADO; SE MANTUVO SEPARADA
125500*    PORQUE LOS CAMPOS DE TRABAJO SON DE LARGO DISTINTO.
125600     IF WKS-STREAM-CAR(WKS-BF-INICIO)     IS NUMERIC AND
125700        WKS-STREAM-CAR(WKS-BF-INICIO + 1) IS NUMERIC AND
125800        WKS-STREAM-CAR(WKS-BF-INICIO + 2) = '/'      AND
125900        WKS-STREAM-CAR(WKS-BF-INICIO + 3) IS NUMERIC AND
126000        WKS-STREAM-CAR(WKS-BF-INICIO + 4) IS NUMERIC AND
126100        WKS-STREAM-CAR(WKS-BF-INICIO + 5) = '/'      AND
126200        WKS-STREAM-CAR(WKS-BF-INICIO + 6) IS NUMERIC AND
126300        WKS-STREAM-CAR(WKS-BF-INICIO + 7) IS NUMERIC AND
126400        WKS-STREAM-CAR(WKS-BF-INICIO + 8) IS NUMERIC AND
126500        WKS-STREAM-CAR(WKS-BF-INICIO + 9) IS NUMERIC
126600        IF (WKS-BF-INICIO = 1 OR
126700            WKS-STREAM-CAR(WKS-BF-INICIO - 1) NOT NUMERIC) AND
126800           (WKS-BF-INICIO + 10 > WKS-LARGO-STREAM OR
126900            WKS-STREAM-CAR(WKS-BF-INICIO + 10) NOT NUMERIC)
127000*        LOS DOS LIMITES DE PALABRA (ANTES Y DESPUES) SE PRUEBAN
127100*        JUNTOS PORQUE UNA FECHA MAL DELIMITADA POR UN SOLO LADO ES
127200*        IGUAL DE SOSPECHOSA QUE UNA MAL DELIMITADA POR LOS DOS.
127300           MOVE WKS-BF-INICIO TO WKS-BF-POS
127400           MOVE 1 TO WKS-PATRON-HALLADO
127500        END-IF
127600     END-IF
127700     ADD 1 TO WKS-BF-INICIO.
127800 0495-PRUEBA-POSICION-FECHA-FLUJO-E. EXIT.
127900
128000******************************************************************
128100*   NUMERO DE RELEVE = DIGITOS QUE SIGUEN A LA PRIMERA ETIQUETA
128200*   "NUMERO DE RELEVE" (CON O SIN ACENTO) O "REPORT NUMBER"
128300******************************************************************
128400 0413-EXTRAE-NUMERO-RELEVE SECTION.
128500*    SE PRUEBA PRIMERO LA ETIQUETA EN FRANCES ("NUMERO DE RELEVE",
128600*    SIN ACENTO PORQUE EL FLUJO YA ESTA SIN ACENTOS) Y SOLO SI NO
128700*    APARECE SE PRUEBA LA ETIQUETA EN INGLES ("REPORT NUMBER"); UN
128800*    MISMO RELEVE NUNCA TRAE LAS DOS.
128900*    EL NUMERO DE RELEVE SE TOMA COMO EL VALOR QUE SIGUE A LA
129000*    ETIQUETA "KEY 1"; SI NO APARECE, EL CAMPO QUEDA EN BLANCO Y NO
129100*    SE INTENTA NINGUNA OTRA REDACCION.
129200     MOVE 'NUMERO DE RELEVE'    TO WKS-ETIQUETA-BUSCADA
129300     PERFORM 0492-CALCULA-LARGO-ETIQUETA
129400     PERFORM 0490-BUSCA-ETIQUETA-VALIDA
129500     IF NOT SI-ETIQUETA-ENCONTRADA
129600        MOVE 'REPORT NUMBER'    TO WKS-ETIQUETA-BUSCADA
129700        PERFORM 0492-CALCULA-LARGO-ETIQUETA
129800        PERFORM 0490-BUSCA-ETIQUETA-VALIDA
129900     END-IF
130000     IF SI-ETIQUETA-ENCONTRADA
130100        PERFORM 0496-CAPTURA-VALOR-TRAS-ETIQUETA
130200        IF WKS-K > 0
130300           MOVE WKS-VC-GENERICO(1:WKS-K) TO TPX-NUM-RELEVE
130400        END-IF
130500     END-IF.
130600 0413-EXTRAE-NUMERO-RELEVE-E. EXIT.
130700
130800******************************************************************
130900*   BUSCA LA PRIMERA APARICION DE UNA ETIQUETA EN TODO EL FLUJO
131000*   (WKS-STREAM-MAY YA ESTA EN MAYUSCULAS/SIN ACENTOS, IGUAL QUE
131100*   WKS-ETIQUETA-BUSCADA)
131200******************************************************************
131300 0490-BUSCA-ETIQUETA-VALIDA SECTION.
131400*    BUSQUEDA DE PRIMERA APARICION, SIN NINGUNA EXCLUSION: SE USA
131500*    PARA EL NUMERO DE RELEVE Y PARA LA LLAVE KEY 1, DONDE LA PRIMERA
131600*    MENCION EN EL FLUJO ES LA QUE MANDA (A DIFERENCIA DE LOS
131700*    CODIGOS DE CORTESIA, DONDE MANDA LA ULTIMA; VER 0422).
131800*    ESTA ES LA VARIANTE "SIN EXCLUSION": LA PRIMERA APARICION DE
131900*    LA ETIQUETA SIRVE, SIN IMPORTAR SI VIENE PRECEDIDA POR LA
132000*    PALABRA FREE; SE USA PARA EL NUMERO DE REPORTE Y PARA KEY 1.
132100     MOVE 0 TO WKS-ETIQUETA-ENCONTRADA
132200     MOVE 0 TO WKS-BF-POS
132300*    LA CONDICION DE LARGO EVITA UNA BUSQUEDA INUTIL CUANDO EL FLUJO
132400*    DEL RELEVE VINO MAS CORTO QUE LA PROPIA ETIQUETA BUSCADA.
132500     IF WKS-ETIQUETA-LARGO > 0
132600                  AND WKS-ETIQUETA-LARGO <= WKS-LARGO-STREAM
132700        MOVE 1 TO WKS-BF-INICIO
132800        PERFORM 0491-PRUEBA-POSICION-ETIQUETA
132900            UNTIL WKS-BF-INICIO >
133000                     WKS-LARGO-STREAM - WKS-ETIQUETA-LARGO + 1
133100               OR SI-ETIQUETA-ENCONTRADA
133200     END-IF.
133300 0490-BUSCA-ETIQUETA-VALIDA-E. EXIT.
133400
133500 0491-PRUEBA-POSICION-ETIQUETA SECTION.
133600*    SE COMPARA POSICION POR POSICION CONTRA WKS-STREAM-MAY-TEXTO
133700*    (YA EN MAYUSCULAS/SIN ACENTOS) Y NO CONTRA EL FLUJO ORIGINAL,
133800*    PORQUE UNA MISMA ETIQUETA PUEDE VENIR EN EL RELEVE EN CUALQUIER
133900*    COMBINACION DE MAYUSCULA/MINUSCULA SEGUN LA MARCA DE MAQUINA.
134000*    SOLO SE EXIGE QUE LA ETIQUETA CALCE CARACTER POR CARACTER EN
134100*    LA POSICION PROBADA; NO SE MIRA NADA DE LO QUE VIENE ANTES DE
134200*    ESA POSICION.
134300     IF WKS-STREAM-MAY-TEXTO(WKS-BF-INICIO:WKS-ETIQUETA-LARGO) =
134400        WKS-ETIQUETA-BUSCADA(1:WKS-ETIQUETA-LARGO)
134500        MOVE WKS-BF-INICIO TO WKS-BF-POS
134600        MOVE 1 TO WKS-ETIQUETA-ENCONTRADA
134700     END-IF
134800     ADD 1 TO WKS-BF-INICIO.
134900 0491-PRUEBA-POSICION-ETIQUETA-E. EXIT.
135000
135100******************************************************************
135200*   CALCULA EL LARGO REAL (SIN RELLENO) DE LA ETIQUETA BUSCADA
135300******************************************************************
135400 0492-CALCULA-LARGO-ETIQUETA SECTION.
135500*    WKS-ETIQUETA-BUSCADA ES SIEMPRE PIC X(30) CON RELLENO DE
135600*    ESPACIOS A LA DERECHA; ESTA RUTINA CALCULA EL LARGO REAL DEL
135700*    TEXTO PARA QUE LA COMPARACION EN 0491/0423/0441 NO ARRASTRE EL
135800*    RELLENO Y TERMINE EXIGIENDO ESPACIOS DE MAS EN EL FLUJO.
135900*    EL LARGO SE CALCULA UNA SOLA VEZ POR ETIQUETA PROBADA, ANTES
136000*    DE COMPARARLA CARACTER POR CARACTER, PARA NO RECALCULARLO EN
136100*    CADA POSICION DEL FLUJO.
136200     MOVE 30 TO WKS-ETIQUETA-LARGO
136300     PERFORM 0497-RECORTA-ETIQUETA
136400         UNTIL WKS-ETIQUETA-LARGO = 0
136500            OR WKS-ETIQUETA-BUSCADA(WKS-ETIQUETA-LARGO:1)
136600                                                    NOT = SPACE.
136700 0492-CALCULA-LARGO-ETIQUETA-E. EXIT.
136800
136900 0497-RECORTA-ETIQUETA SECTION.
137000*    RECORTE POR LA DERECHA, IGUAL QUE 0322 PERO SOBRE LA ETIQUETA.
137100*    SE RECORTA POR LA DERECHA IGUAL QUE EN 0321, PERO SOBRE EL
137200*    LITERAL DE LA ETIQUETA EN VEZ DE SOBRE UNA LINEA DE RELEVE.
137300     SUBTRACT 1 FROM WKS-ETIQUETA-LARGO.
137400 0497-RECORTA-ETIQUETA-E. EXIT.
137500
137600******************************************************************
137700*   CAPTURA EL VALOR (CORRIDA DE CARACTERES SIN ESPACIO) QUE
137800*   SIGUE A UNA ETIQUETA YA LOCALIZADA EN WKS-BF-POS, SALTANDO
137900*   ESPACIOS Y UN ':' OPCIONAL ENTRE LA ETIQUETA Y EL VALOR
138000******************************************************************
138100 0496-CAPTURA-VALOR-TRAS-ETIQUETA SECTION.
138200*    ENTRE LA ETIQUETA Y SU VALOR PUEDE HABER ESPACIOS Y, A VECES,
138300*    UN DOS PUNTOS ("NUMERO DE RELEVE: 4821"); SE SALTAN AMBOS ANTES
138400*    DE EMPEZAR A COPIAR EL VALOR. EL VALOR TERMINA EN EL PRIMER
138500*    ESPACIO O COMA, LO QUE APAREZCA PRIMERO, O A LOS 20 CARACTERES.
138600*    DESPUES DE LA ETIQUETA PUEDE HABER UN SEPARADOR (DOS PUNTOS,
138700*    IGUAL) QUE NO FORMA PARTE DEL VALOR; SE SALTA ANTES DE EMPEZAR
138800*    A COPIAR.
138900*    WKS-BF-INICIO ARRANCA JUSTO DESPUES DEL ULTIMO CARACTER DE LA
139000*    ETIQUETA YA HALLADA (WKS-BF-POS)
139100     COMPUTE WKS-BF-INICIO = WKS-BF-POS + WKS-ETIQUETA-LARGO
139200     PERFORM 0498-SALTA-UN-ESPACIO
139300         UNTIL WKS-BF-INICIO > WKS-LARGO-STREAM
139400            OR WKS-STREAM-CAR(WKS-BF-INICIO) NOT = SPACE
139500*    SI DESPUES DE LOS ESPACIOS VIENE UN DOS PUNTOS, TAMBIEN SE
139600*    SALTA, JUNTO CON LOS ESPACIOS QUE PUEDA TRAER DESPUES
139700     IF WKS-BF-INICIO <= WKS-LARGO-STREAM
139800        IF WKS-STREAM-CAR(WKS-BF-INICIO) = ':'
139900           ADD 1 TO WKS-BF-INICIO
140000           PERFORM 0498-SALTA-UN-ESPACIO
140100               UNTIL WKS-BF-INICIO > WKS-LARGO-STREAM
140200                  OR WKS-STREAM-CAR(WKS-BF-INICIO) NOT = SPACE
140300        END-IF
140400     END-IF
140500*    RECIEN AQUI EMPIEZA A COPIARSE EL VALOR PROPIAMENTE DICHO
140600     MOVE SPACES TO WKS-VC-GENERICO
140700     MOVE 0 TO WKS-K
140800     PERFORM 0499-COPIA-UN-CARACTER-VALOR
140900         UNTIL WKS-BF-INICIO > WKS-LARGO-STREAM
141000            OR WKS-K >= 20
141100            OR WKS-STREAM-CAR(WKS-BF-INICIO) = SPACE
141200            OR WKS-STREAM-CAR(WKS-BF-INICIO) = ','.
141300 0496-CAPTURA-VALOR-TRAS-ETIQUETA-E. EXIT.
141400
141500 0498-SALTA-UN-ESPACIO SECTION.
141600*    AVANZA UNA POSICION; SE REPITE DESDE 0496 MIENTRAS SIGA HABIENDO
141700*    ESPACIO.
141800*    SOLO SE SALTA UN ESPACIO POR LLAMADA; SI HUBIERA VARIOS
141900*    SEGUIDOS, LOS RESTANTES QUEDARIAN COMO PARTE DEL VALOR
142000*    CAPTURADO (EN LA PRACTICA ESO NO OCURRE PORQUE 0330 YA LOS
142100*    COLAPSO).
142200     ADD 1 TO WKS-BF-INICIO.
142300 0498-SALTA-UN-ESPACIO-E. EXIT.
142400
142500 0499-COPIA-UN-CARACTER-VALOR SECTION.
142600*    COPIA UN CARACTER DEL FLUJO AL AREA GENERICA DE CAPTURA Y
142700*    AVANZA AMBOS PUNTEROS (EL DEL FLUJO Y EL DEL VALOR YA COPIADO).
142800*    LA COPIA SE DETIENE EN EL PRIMER ESPACIO O AL LLEGAR AL LARGO
142900*    MAXIMO DEL CAMPO DESTINO, LO QUE OCURRA PRIMERO.
143000     ADD 1 TO WKS-K
143100     MOVE WKS-STREAM-CAR(WKS-BF-INICIO) TO WKS-VC-GENERICO(WKS-K:1)
143200     ADD 1 TO WKS-BF-INICIO.
143300 0499-COPIA-UN-CARACTER-VALOR-E. EXIT.
143400
143500******************************************************************
143600*   CODIGOS DE CORTESIA 1-7 Y LLAVE DE CONTROL (KEY 1): CADA UNO
143700*   ES LA ULTIMA APARICION EN TODO EL FLUJO DE SU ETIQUETA (EN
143800*   FRANCES O EN INGLES), YA QUE UNA APARICION POSTERIOR ANULA
143900*   A UNA ANTERIOR
144000******************************************************************
144100 0420-EXTRAE-CODIGOS-LLAVE SECTION.
144200*    LOS 7 CODIGOS DE CORTESIA SE SACAN CADA UNO CON SU PROPIA
144300*    ETIQUETA NUMERADA ("CODE GRATUIT n" / "FREE CODE n"); LA LLAVE
144400*    KEY 1 ES DISTINTA A LOS 7 CODIGOS EN UN PUNTO CLAVE: LOS
144500*    CODIGOS TOMAN LA ULTIMA APARICION DE SU ETIQUETA EN EL FLUJO
144600*    (UNA REIMPRESION POSTERIOR DEL MISMO CODIGO ANULA A LA
144700*    ANTERIOR), MIENTRAS QUE KEY 1 TOMA SIEMPRE LA PRIMERA.
144800*    LOS 7 CODIGOS SON INDEPENDIENTES ENTRE SI: LA AUSENCIA DE UNO
144900*    NO IMPIDE QUE SE CAPTUREN LOS DEMAS.
145000     PERFORM 0421-EXTRAE-UN-CODIGO
145100         VARYING WKS-CP-IX FROM 1 BY 1 UNTIL WKS-CP-IX > 7
145200*    LA LLAVE KEY 1 TOMA LA PRIMERA APARICION (NO LA ULTIMA COMO LOS
145300*    CODIGOS DE CORTESIA): UNA SEGUNDA APARICION NO LA SUSTITUYE
145400     MOVE 'KEY 1' TO WKS-ETIQUETA-BUSCADA
145500     PERFORM 0492-CALCULA-LARGO-ETIQUETA
145600     PERFORM 0490-BUSCA-ETIQUETA-VALIDA
145700     IF SI-ETIQUETA-ENCONTRADA
145800        PERFORM 0496-CAPTURA-VALOR-TRAS-ETIQUETA
145900        IF WKS-K > 0
146000           MOVE WKS-VC-GENERICO(1:WKS-K) TO TPX-KEY-1
146100        END-IF
146200     END-IF.
146300 0420-EXTRAE-CODIGOS-LLAVE-E. EXIT.
146400
146500 0421-EXTRAE-UN-CODIGO SECTION.
146600*    UN MISMO CODIGO DE CORTESIA PUEDE APARECER ROTULADO EN FRANCES
146700*    ("CODE GRATUIT n") O EN INGLES ("FREE CODE n") SEGUN LA MARCA
146800*    DE LA MAQUINA; SE BUSCAN LAS DOS REDACCIONES Y GANA LA QUE
146900*    APARECIO MAS ADELANTE EN EL FLUJO (LA MAS RECIENTE), NO
147000*    NECESARIAMENTE LA PRIMERA QUE SE HAYA BUSCADO.
147100*    SI NINGUNA DE LAS DOS REDACCIONES APARECE EN EL FLUJO,
147200*    WKS-ETIQUETA-ENCONTRADA QUEDA EN CERO Y EL CODIGO
147300*    CORRESPONDIENTE NO SE GUARDA (QUEDA EN BLANCO).
147400     MOVE WKS-CP-IX TO WKS-CP-IX-ED
147500*    PRIMERO SE BUSCA LA REDACCION EN FRANCES Y SE GUARDA APARTE SU
147600*    POSICION (WKS-J) Y SU LARGO (WKS-K)
147700     MOVE SPACES TO WKS-ETIQUETA-BUSCADA
147800     STRING 'CODE GRATUIT ' WKS-CP-IX-ED DELIMITED BY SIZE
147900       INTO WKS-ETIQUETA-BUSCADA
148000     PERFORM 0492-CALCULA-LARGO-ETIQUETA
148100     PERFORM 0422-BUSCA-ULTIMA-ETIQUETA
148200     MOVE WKS-BF-POS        TO WKS-J
148300     MOVE WKS-ETIQUETA-LARGO TO WKS-K
148400*    LUEGO SE BUSCA LA REDACCION EN INGLES, QUE DEJA SU PROPIO
148500*    RESULTADO EN WKS-BF-POS/WKS-ETIQUETA-LARGO
148600     MOVE SPACES TO WKS-ETIQUETA-BUSCADA
148700     STRING 'FREE CODE ' WKS-CP-IX-ED DELIMITED BY SIZE
148800       INTO WKS-ETIQUETA-BUSCADA
148900     PERFORM 0492-CALCULA-LARGO-ETIQUETA
149000     PERFORM 0422-BUSCA-ULTIMA-ETIQUETA
149100*        --> LA ETIQUETA "CODE GRATUIT n" GANA SI APARECIO MAS
149200*            ADELANTE EN EL FLUJO QUE "FREE CODE n" (O SI ESTA
149300*            NO APARECIO); SE RESTAURA SU PROPIO LARGO GUARDADO
149400     IF WKS-J > WKS-BF-POS
149500        MOVE WKS-J TO WKS-BF-POS
149600        MOVE WKS-K TO WKS-ETIQUETA-LARGO
149700        MOVE 1     TO WKS-ETIQUETA-ENCONTRADA
149800     END-IF
149900     IF SI-ETIQUETA-ENCONTRADA
150000        PERFORM 0496-CAPTURA-VALOR-TRAS-ETIQUETA
150100        IF WKS-K > 0
150200           PERFORM 0424-GUARDA-CODIGO
150300        END-IF
150400     END-IF.
150500 0421-EXTRAE-UN-CODIGO-E. EXIT.
150600
150700******************************************************************
150800*   BUSCA LA ULTIMA (NO LA PRIMERA) APARICION DE UNA ETIQUETA EN
150900*   TODO EL FLUJO
151000******************************************************************
151100 0422-BUSCA-ULTIMA-ETIQUETA SECTION.
151200*    RECORRE TODO EL FLUJO SIN DETENERSE EN LA PRIMERA COINCIDENCIA:
151300*    CADA VEZ QUE HALLA LA ETIQUETA, SOBRESCRIBE WKS-BF-POS CON LA
151400*    POSICION MAS RECIENTE, DE MODO QUE AL TERMINAR EL CICLO QUEDA
151500*    LA ULTIMA APARICION. SE USA SOLO PARA LOS 7 CODIGOS DE
151600*    CORTESIA, NUNCA PARA CIFRAS DE CA/VENTE NI PARA KEY 1.
151700     MOVE 0 TO WKS-ETIQUETA-ENCONTRADA
151800     MOVE 0 TO WKS-BF-POS
151900     IF WKS-ETIQUETA-LARGO > 0
152000                  AND WKS-ETIQUETA-LARGO <= WKS-LARGO-STREAM
152100        MOVE 1 TO WKS-BF-INICIO
152200        PERFORM 0423-PRUEBA-POSICION-ULTIMA
152300            UNTIL WKS-BF-INICIO >
152400                     WKS-LARGO-STREAM - WKS-ETIQUETA-LARGO + 1
152500     END-IF.
152600 0422-BUSCA-ULTIMA-ETIQUETA-E. EXIT.
152700
152800 0423-PRUEBA-POSICION-ULTIMA SECTION.
152900*    A DIFERENCIA DE 0491 (QUE CORTA EL CICLO APENAS ENCUENTRA UNA
153000*    COINCIDENCIA), ESTA RUTINA NO TIENE CONDICION SI-ETIQUETA-
153100*    ENCONTRADA EN SU PERFORM UNTIL DE 0422: SIGUE HASTA EL FINAL
153200*    DEL FLUJO A PROPOSITO, PARA QUEDARSE CON LA ULTIMA COINCIDENCIA.
153300     IF WKS-STREAM-MAY-TEXTO(WKS-BF-INICIO:WKS-ETIQUETA-LARGO) =
153400        WKS-ETIQUETA-BUSCADA(1:WKS-ETIQUETA-LARGO)
153500*    SI COINCIDE, SE SOBRESCRIBE LA POSICION AUNQUE YA HUBIERA UNA
153600*    ANTERIOR: ASI SIEMPRE QUEDA LA MAS RECIENTE AL SALIR DEL CICLO
153700        MOVE WKS-BF-INICIO TO WKS-BF-POS
153800        MOVE 1 TO WKS-ETIQUETA-ENCONTRADA
153900     END-IF
154000*    AVANZA UNA SOLA POSICION POR VUELTA, NO EL LARGO DE LA ETIQUETA,
154100*    PARA NO SALTARSE UNA APARICION SOLAPADA
154200     ADD 1 TO WKS-BF-INICIO.
154300 0423-PRUEBA-POSICION-ULTIMA-E. EXIT.
154400
154500 0424-GUARDA-CODIGO SECTION.
154600*    UN SOLO EVALUATE DESPACHA EL VALOR YA CAPTURADO AL CAMPO DE
154700*    SALIDA CORRESPONDIENTE (TPX-COD-GRAT-1 A TPX-COD-GRAT-7) SEGUN
154800*    EL NUMERO DE CODIGO QUE SE ESTABA BUSCANDO.
154900*    EL NUMERO DE CODIGO (1 A 7) LLEGA DESDE 0421 SEGUN CUAL DE LAS
155000*    SIETE ETIQUETAS "CODE GRATUIT N" SE HAYA ENCONTRADO.
155100     EVALUATE WKS-CP-IX
155200*        CODIGO DE CORTESIA 1
155300        WHEN 1  MOVE WKS-VC-GENERICO(1:WKS-K) TO TPX-COD-GRAT-1
155400*        CODIGO DE CORTESIA 2
155500        WHEN 2  MOVE WKS-VC-GENERICO(1:WKS-K) TO TPX-COD-GRAT-2
155600*        CODIGO DE CORTESIA 3
155700        WHEN 3  MOVE WKS-VC-GENERICO(1:WKS-K) TO TPX-COD-GRAT-3
155800*        CODIGO DE CORTESIA 4
155900        WHEN 4  MOVE WKS-VC-GENERICO(1:WKS-K) TO TPX-COD-GRAT-4
156000*        CODIGO DE CORTESIA 5
156100        WHEN 5  MOVE WKS-VC-GENERICO(1:WKS-K) TO TPX-COD-GRAT-5
156200*        CODIGO DE CORTESIA 6
156300        WHEN 6  MOVE WKS-VC-GENERICO(1:WKS-K) TO TPX-COD-GRAT-6
156400*        CODIGO DE CORTESIA 7
156500        WHEN 7  MOVE WKS-VC-GENERICO(1:WKS-K) TO TPX-COD-GRAT-7
156600     END-EVALUATE.
156700 0424-GUARDA-CODIGO-E. EXIT.
156800
156900******************************************************************
157000*   BUSCA LAS 12 CIFRAS DE CA/VENTE EN LA VENTANA WKS-IX-VENTANA
157100*   (LOS PRIMEROS WKS-LARGO-VENTANA CARACTERES DEL FLUJO)
157200******************************************************************
157300 0430-EXTRAE-BLOQUES-CA-VENTE SECTION.
157400*    ESTA RUTINA CORRE DOS VECES POR RELEVE (UNA POR VENTANA), CON
157500*    WKS-IX-VENTANA Y WKS-LARGO-VENTANA YA POSICIONADOS POR QUIEN LA
157600*    LLAMA (0350). LA VENTANA RECORTA EL FLUJO A SUS PRIMEROS
157700*    WKS-LARGO-VENTANA CARACTERES (O A TODO EL FLUJO, SI ESTE ES MAS
157800*    CORTO QUE LA VENTANA); LAS 12 CIFRAS DE CA/VENTE SOLO SE BUSCAN
157900*    DENTRO DE ESE RECORTE, NUNCA MAS ALLA.
158000*    LOS 12 SLOTS SE RECORREN EN EL MISMO ORDEN EN QUE APARECEN EN
158100*    EL ENCABEZADO DEL CSV, PARA QUE EL NUMERO DE SLOT (WKS-CP-SLOT)
158200*    COINCIDA SIEMPRE CON LA COLUMNA DE TPX-VALOR.
158300     IF WKS-LARGO-VENTANA > WKS-LARGO-STREAM
158400        MOVE WKS-LARGO-STREAM TO WKS-FIN-VENTANA
158500     ELSE
158600        MOVE WKS-LARGO-VENTANA TO WKS-FIN-VENTANA
158700     END-IF
158800     PERFORM 0431-EXTRAE-UN-CAMPO-CA-VENTE
158900         VARYING WKS-CP-SLOT FROM 1 BY 1 UNTIL WKS-CP-SLOT > 12.
159000 0430-EXTRAE-BLOQUES-CA-VENTE-E. EXIT.
159100
159200*    SI UNA VARIANTE APARECE PERO NO LA SIGUE NINGUN TOKEN NUMERICO EN
159300*    LA VENTANA, EL CAMPO QUEDA SIN VALOR PARA ESTA PASADA Y SE PRUEBAN
159400*    LAS VARIANTES RESTANTES DEL MISMO CAMPO CANONICO (NO SE DETIENE EN
159500*    LA PRIMERA ETIQUETA HALLADA SI ESA ETIQUETA RESULTO ESTAR VACIA)
159600 0431-EXTRAE-UN-CAMPO-CA-VENTE SECTION.
159700*    CADA UNO DE LOS 12 CAMPOS CANONICOS DE CA/VENTE (WKS-CP-SLOT)
159800*    TIENE VARIAS REDACCIONES POSIBLES DE ETIQUETA (SUS "VARIANTES").
159900*    SI NINGUNA VARIANTE PRODUCE UN VALOR, EL CAMPO QUEDA SIN
160000*    RECONOCER EN ESTA VENTANA; PUEDE QUE LA OTRA VENTANA SI LO
160100*    RECONOZCA, O QUE QUEDE EN BLANCO EN LAS DOS.
160200     PERFORM 0432-CARGA-VARIANTES-CAMPO
160300     MOVE 0 TO WKS-CAMPO-VISTO
160400     PERFORM 0433-PRUEBA-UNA-VARIANTE
160500         VARYING WKS-CP-IX FROM 1 BY 1
160600         UNTIL WKS-CP-IX > WKS-CP-NUM-VARIANTES
160700            OR SI-CAMPO-VISTO.
160800 0431-EXTRAE-UN-CAMPO-CA-VENTE-E. EXIT.
160900
161000******************************************************************
161100*   CARGA LAS VARIANTES DE ETIQUETA (EN ORDEN DE PREFERENCIA) DE
161200*   UN CAMPO CANONICO DE CA/VENTE
161300******************************************************************
161400 0432-CARGA-VARIANTES-CAMPO SECTION.
161500*    UN SOLO EVALUATE CARGA LAS VARIANTES DEL SLOT PEDIDO Y EL
161600*    NUMERO DE VARIANTES CARGADAS (WKS-CP-NUM-VARIANTES), PARA QUE
161700*    0431 SEPA HASTA DONDE RECORRER LA TABLA WKS-CP-VARIANTE.
161800     MOVE SPACES TO WKS-CAMPO-PARM
161900     EVALUATE WKS-CP-SLOT
162000*        SLOT 1: CA TOTAL (RECAUDACION TOTAL DE LA MAQUINA)
162100        WHEN 1
162200           MOVE 'CA TOTAL'          TO WKS-CP-VARIANTE(1)
162300           MOVE 'TOTAL CA'          TO WKS-CP-VARIANTE(2)
162400           MOVE 'TOTAL'             TO WKS-CP-VARIANTE(3)
162500           MOVE 'TOTAL TURNOVER'    TO WKS-CP-VARIANTE(4)
162600*        "TOTAL" A SECAS ES LA REDACCION MAS CORTA Y AMBIGUA, POR
162700*        ESO SE PRUEBA DE ULTIMA, DESPUES DE LAS MAS ESPECIFICAS
162800           MOVE 4 TO WKS-CP-NUM-VARIANTES
162900*        SLOT 2: CA EN EFECTIVO (MONEDAS/BILLETES)
163000        WHEN 2
163100*        DOS FAMILIAS: LAS REDACCIONES FRANCESAS ("ESPECES") Y LAS
163200           MOVE 'CA ESPECES'        TO WKS-CP-VARIANTE(1)
163300           MOVE 'CA ESPECE'         TO WKS-CP-VARIANTE(2)
163400           MOVE 'ESPECES'           TO WKS-CP-VARIANTE(3)
163500           MOVE 'CASH'              TO WKS-CP-VARIANTE(4)
163600           MOVE 'CASH TURNOVER'     TO WKS-CP-VARIANTE(5)
163700*        "CASH"/"CASH TURNOVER" CUBREN LOS EQUIPOS EN INGLES
163800           MOVE 5 TO WKS-CP-NUM-VARIANTES
163900*        SLOT 3: CA POR EL CANAL CASHLESS 1
164000        WHEN 3
164100*        REDACCION FRANCESA COMPLETA DE PRIMERA, LUEGO LA VARIANTE
164200           MOVE 'CASHLESS 1'           TO WKS-CP-VARIANTE(1)
164300           MOVE 'CASHLESS TURNOVER 1'  TO WKS-CP-VARIANTE(2)
164400*        SOLO 2 REDACCIONES: ESTE CANAL NO TIENE VARIANTE CORTA
164500           MOVE 2 TO WKS-CP-NUM-VARIANTES
164600*        SLOT 4: CA POR LA VARIANTE AZTEK DEL CASHLESS 1
164700        WHEN 4
164800*        MISMO PATRON QUE EL SLOT 3, PERO CON EL LECTOR AZTEK
164900           MOVE 'CASHLESS 1 AZTEK'            TO WKS-CP-VARIANTE(1)
165000           MOVE 'AZTEK CASHLESS TURNOVER 1'   TO WKS-CP-VARIANTE(2)
165100           MOVE 'AZTEK 1'                     TO WKS-CP-VARIANTE(3)
165200*        AZTEK ES EL NOMBRE COMERCIAL DEL LECTOR CASHLESS 1
165300           MOVE 3 TO WKS-CP-NUM-VARIANTES
165400*        SLOT 5: CA POR EL CANAL CASHLESS 2
165500        WHEN 5
165600*        SEGUNDO LECTOR CASHLESS, MISMO PATRON DE REDACCION
165700           MOVE 'CASHLESS 2'           TO WKS-CP-VARIANTE(1)
165800           MOVE 'CASHLESS TURNOVER 2'  TO WKS-CP-VARIANTE(2)
165900*        MISMO PAR DE REDACCIONES QUE EL SLOT 3, SEGUNDO LECTOR
166000           MOVE 2 TO WKS-CP-NUM-VARIANTES
166100*        SLOT 6: CA POR LA VARIANTE AZTEK DEL CASHLESS 2
166200        WHEN 6
166300*        SEGUNDO LECTOR CASHLESS EN SU VARIANTE AZTEK
166400           MOVE 'CASHLESS 2 AZTEK'            TO WKS-CP-VARIANTE(1)
166500           MOVE 'AZTEK CASHLESS TURNOVER 2'   TO WKS-CP-VARIANTE(2)
166600           MOVE 'AZTEK 2'                     TO WKS-CP-VARIANTE(3)
166700*        AZTEK ES EL NOMBRE COMERCIAL DEL LECTOR CASHLESS 2
166800           MOVE 3 TO WKS-CP-NUM-VARIANTES
166900*        SLOT 7: VENTES TOTAL (UNIDADES VENDIDAS EN TOTAL)
167000        WHEN 7
167100*        CUATRO REDACCIONES: FRANCES CON/SIN LA S FINAL, MAS LAS DOS
167200           MOVE 'VENTES TOTAL'      TO WKS-CP-VARIANTE(1)
167300           MOVE 'VENTE TOTAL'       TO WKS-CP-VARIANTE(2)
167400           MOVE 'TOTAL VENDS'       TO WKS-CP-VARIANTE(3)
167500           MOVE 'TOTAL SALES'       TO WKS-CP-VARIANTE(4)
167600*        "VENDS"/"SALES" SON SINONIMOS EN INGLES PARA UNIDADES
167700           MOVE 4 TO WKS-CP-NUM-VARIANTES
167800*        SLOT 8: VENTES PAGADAS EN EFECTIVO
167900        WHEN 8
168000*        LA FAMILIA MAS VARIADA: FRANCES, INGLES, Y DOS ORDENES
168100           MOVE 'VENTES ESPECES'    TO WKS-CP-VARIANTE(1)
168200           MOVE 'VENTE ESPECES'     TO WKS-CP-VARIANTE(2)
168300           MOVE 'CASH VENDS'        TO WKS-CP-VARIANTE(3)
168400           MOVE 'CASH SALES'        TO WKS-CP-VARIANTE(4)
168500           MOVE 'VENDS CASH'        TO WKS-CP-VARIANTE(5)
168600*        5 REDACCIONES: LOS EQUIPOS EN INGLES A VECES INVIERTEN
168700           MOVE 5 TO WKS-CP-NUM-VARIANTES
168800*        SLOT 9: VENTES POR EL CANAL CASHLESS 1
168900        WHEN 9
169000*        UNIDADES VENDIDAS POR EL PRIMER LECTOR CASHLESS
169100           MOVE 'VENTES CASHLESS 1'   TO WKS-CP-VARIANTE(1)
169200           MOVE 'VENTE CASHLESS 1'    TO WKS-CP-VARIANTE(2)
169300           MOVE 'CASHLESS VENDS 1'    TO WKS-CP-VARIANTE(3)
169400           MOVE 'CASHLESS SALES 1'    TO WKS-CP-VARIANTE(4)
169500*        MISMA FAMILIA DE REDACCIONES QUE EL SLOT 8, CASHLESS 1
169600           MOVE 4 TO WKS-CP-NUM-VARIANTES
169700*        SLOT 10: VENTES POR LA VARIANTE AZTEK DEL CASHLESS 1
169800        WHEN 10
169900*        UNIDADES DEL PRIMER LECTOR CASHLESS EN SU VARIANTE AZTEK
170000           MOVE 'VENTES CASHLESS 1 AZTEK'  TO WKS-CP-VARIANTE(1)
170100           MOVE 'VENTE CASHLESS 1 AZTEK'   TO WKS-CP-VARIANTE(2)
170200           MOVE 'AZTEK CASHLESS VENDS 1'   TO WKS-CP-VARIANTE(3)
170300           MOVE 'AZTEK SALES 1'            TO WKS-CP-VARIANTE(4)
170400*        AZTEK SUMADO A LA REDACCION DE VENTES DEL SLOT 9
170500           MOVE 4 TO WKS-CP-NUM-VARIANTES
170600*        SLOT 11: VENTES POR EL CANAL CASHLESS 2
170700        WHEN 11
170800*        UNIDADES VENDIDAS POR EL SEGUNDO LECTOR CASHLESS
170900           MOVE 'VENTES CASHLESS 2'   TO WKS-CP-VARIANTE(1)
171000           MOVE 'VENTE CASHLESS 2'    TO WKS-CP-VARIANTE(2)
171100           MOVE 'CASHLESS VENDS 2'    TO WKS-CP-VARIANTE(3)
171200           MOVE 'CASHLESS SALES 2'    TO WKS-CP-VARIANTE(4)
171300*        MISMA FAMILIA DE REDACCIONES QUE EL SLOT 9, CASHLESS 2
171400           MOVE 4 TO WKS-CP-NUM-VARIANTES
171500*        SLOT 12: VENTES POR LA VARIANTE AZTEK DEL CASHLESS 2
171600        WHEN 12
171700*        UNIDADES DEL SEGUNDO LECTOR CASHLESS EN SU VARIANTE AZTEK
171800           MOVE 'VENTES CASHLESS 2 AZTEK'  TO WKS-CP-VARIANTE(1)
171900           MOVE 'VENTE CASHLESS 2 AZTEK'   TO WKS-CP-VARIANTE(2)
172000           MOVE 'AZTEK CASHLESS VENDS 2'   TO WKS-CP-VARIANTE(3)
172100           MOVE 'AZTEK SALES 2'            TO WKS-CP-VARIANTE(4)
172200*        AZTEK SUMADO A LA REDACCION DE VENTES DEL SLOT 11
172300           MOVE 4 TO WKS-CP-NUM-VARIANTES
172400*    LOS 12 SLOTS CUBREN LOS 6 CAMPOS DE CA Y LOS 6 DE VENTE, EN EL
172500*    MISMO ORDEN QUE TPX-CAMPO EN LA TABLA TPX-VALOR (TPEXP01); EL
172600*    MAXIMO DE 5 VARIANTES POR SLOT ES EL QUE PIDE EL SLOT MAS
172700*    VARIADO (2 Y 8, LA CIFRA EN EFECTIVO)
172800     END-EVALUATE.
172900 0432-CARGA-VARIANTES-CAMPO-E. EXIT.
173000
173100 0433-PRUEBA-UNA-VARIANTE SECTION.
173200*    SE PRUEBA UNA SOLA VARIANTE POR VUELTA. SI LA ETIQUETA APARECE
173300*    PERO NO HAY NINGUN DIGITO DETRAS (WKS-DIGITOS QUEDA EN CERO),
173400*    EL CAMPO NO SE MARCA COMO VISTO Y EL CICLO DE 0431 CONTINUA CON
173500*    LA SIGUIENTE VARIANTE DE LA LISTA; ASI UNA ETIQUETA "HUERFANA"
173600*    (SIN CIFRA DETRAS, POR EJEMPLO POR UN CORTE DE PAPEL) NO
173700*    BLOQUEA QUE SE INTENTE CON LAS DEMAS REDACCIONES DEL MISMO
173800*    CAMPO EN ESA MISMA VENTANA.
173900*    UNA VARIANTE VACIA (SIN TEXTO) SE CONSIDERA "NO APLICABLE" Y
174000*    LA CADENA DE VARIANTES DEL SLOT NO SE PRUEBA CONTRA ELLA;
174100*    ASI UN SLOT CON MENOS DE 3 REDACCIONES POSIBLES NO FALLA POR
174200*    LAS ENTRADAS SOBRANTES DE LA TABLA.
174300     MOVE WKS-CP-VARIANTE(WKS-CP-IX) TO WKS-ETIQUETA-BUSCADA
174400     PERFORM 0492-CALCULA-LARGO-ETIQUETA
174500     PERFORM 0440-BUSCA-ETIQUETA-CAMPO
174600     IF SI-ETIQUETA-ENCONTRADA
174700        COMPUTE WKS-INICIO-CAMPO = WKS-BF-POS + WKS-ETIQUETA-LARGO
174800        PERFORM 0450-ESCANEA-VENTANA-NUMERICA
174900        IF WKS-DIGITOS > 0
175000           MOVE 1 TO WKS-CAMPO-VISTO
175100        END-IF
175200     END-IF.
175300 0433-PRUEBA-UNA-VARIANTE-E. EXIT.
175400
175500******************************************************************
175600*   BUSCA LA PRIMERA APARICION DE LA ETIQUETA DE UN CAMPO DE
175700*   CA/VENTE, EXCLUYENDO LAS QUE VIENEN PRECEDIDAS DE "FREE "
175800*   (LAS QUE SON DE UN CODIGO DE CORTESIA, NO DE UNA CIFRA)
175900******************************************************************
176000 0440-BUSCA-ETIQUETA-CAMPO SECTION.
176100*    IGUAL QUE 0490, PERO ACOTADA A LA VENTANA VIGENTE (WKS-FIN-
176200*    VENTANA) EN VEZ DE A TODO EL FLUJO, Y CON LA EXCLUSION DE
176300*    "FREE " QUE HACE 0441.
176400*    LA VENTANA (Y NO TODO EL FLUJO) LIMITA DONDE PUEDE APARECER LA
176500*    ETIQUETA; UNA COINCIDENCIA MAS ALLA DEL FINAL DE LA VENTANA NO
176600*    SE CONSIDERA, AUNQUE EXISTA MAS ADELANTE EN EL FLUJO.
176700     MOVE 0 TO WKS-ETIQUETA-ENCONTRADA
176800     MOVE 0 TO WKS-BF-POS
176900     IF WKS-ETIQUETA-LARGO > 0
177000                  AND WKS-ETIQUETA-LARGO <= WKS-FIN-VENTANA
177100        MOVE 1 TO WKS-BF-INICIO
177200        PERFORM 0441-PRUEBA-POSICION-CAMPO
177300            UNTIL WKS-BF-INICIO >
177400                     WKS-FIN-VENTANA - WKS-ETIQUETA-LARGO + 1
177500               OR SI-ETIQUETA-ENCONTRADA
177600     END-IF.
177700 0440-BUSCA-ETIQUETA-CAMPO-E. EXIT.
177800
177900 0441-PRUEBA-POSICION-CAMPO SECTION.
178000*    ETIQUETAS COMO "CASHLESS 1" TAMBIEN PUEDEN APARECER DENTRO DE
178100*    "FREE CASHLESS 1" (UN CODIGO DE CORTESIA, NO UNA CIFRA DE
178200*    VENTA); SI LOS 5 CARACTERES QUE PRECEDEN A LA COINCIDENCIA SON
178300*    EXACTAMENTE "FREE ", ESA COINCIDENCIA SE DESCARTA Y LA BUSQUEDA
178400*    SIGUE ADELANTE. CUANDO LA COINCIDENCIA CAE EN LAS PRIMERAS 5
178500*    POSICIONES DE LA VENTANA NO HAY NADA QUE MIRAR ANTES, ASI QUE
178600*    SE ACEPTA DIRECTAMENTE.
178700*    ADEMAS DE CALZAR CARACTER POR CARACTER, ESTA PRUEBA EXIGE QUE
178800*    LA ETIQUETA NO VENGA PRECEDIDA POR LA PALABRA FREE; UN CAMPO
178900*    GRATUITO (BONIFICADO) NO CUENTA COMO VENTA REAL Y SE DESCARTA.
179000     IF WKS-STREAM-MAY-TEXTO(WKS-BF-INICIO:WKS-ETIQUETA-LARGO) =
179100        WKS-ETIQUETA-BUSCADA(1:WKS-ETIQUETA-LARGO)
179200        IF WKS-BF-INICIO < 6
179300           MOVE WKS-BF-INICIO TO WKS-BF-POS
179400           MOVE 1 TO WKS-ETIQUETA-ENCONTRADA
179500        ELSE
179600           IF WKS-STREAM-MAY-TEXTO(WKS-BF-INICIO - 5:5)
179700                                               NOT = 'FREE '
179800              MOVE WKS-BF-INICIO TO WKS-BF-POS
179900              MOVE 1 TO WKS-ETIQUETA-ENCONTRADA
180000           END-IF
180100        END-IF
180200     END-IF
180300     ADD 1 TO WKS-BF-INICIO.
180400 0441-PRUEBA-POSICION-CAMPO-E. EXIT.
180500
180600******************************************************************
180700*   A PARTIR DEL FINAL DE LA ETIQUETA (WKS-INICIO-CAMPO), BUSCA
180800*   HASTA 3 CIFRAS NUMERICAS (CUMUL/INTERIM/INTERIM2) DENTRO DE
180900*   LA VENTANA VIGENTE Y LAS GUARDA COMO CANDIDATOS
181000******************************************************************
181100 0450-ESCANEA-VENTANA-NUMERICA SECTION.
181200*    A PARTIR DEL FINAL DE LA ETIQUETA SE BUSCAN HASTA 3 TOKENS
181300*    NUMERICOS SEGUIDOS (LAS COLUMNAS CUMUL/INTERIM/INTERIM2 DEL
181400*    REPORTE DE LA MAQUINA); SI LA VENTANA SE ACABA ANTES DE
181500*    ENCONTRAR LOS 3, EL CAMPO SIMPLEMENTE QUEDA CON MENOS CIFRAS.
181600*    ENTRE UN TOKEN Y EL SIGUIENTE PUEDE HABER TEXTO QUE NO ES
181700*    NUMERICO (POR EJEMPLO UN SIMBOLO DE MONEDA O UNA UNIDAD); ESE
181800*    TEXTO SIMPLEMENTE SE SALTA AL BUSCAR EL PROXIMO TOKEN.
181900     MOVE WKS-INICIO-CAMPO TO WKS-BF-INICIO
182000     MOVE 0 TO WKS-DIGITOS
182100     PERFORM 0451-BUSCA-UN-TOKEN
182200         UNTIL WKS-BF-INICIO > WKS-FIN-VENTANA
182300            OR WKS-DIGITOS >= 3.
182400 0450-ESCANEA-VENTANA-NUMERICA-E. EXIT.
182500
182600 0451-BUSCA-UN-TOKEN SECTION.
182700*    SI EL TOKEN CAPTURADO QUEDA VACIO DESPUES DE LIMPIARLO (POR
182800*    EJEMPLO, SI LO "NUMERICO" ERA SOLO UN GUION SUELTO), NO SE
182900*    CUENTA COMO UNA CIFRA HALLADA Y EL CICLO DE 0450 SIGUE
183000*    BUSCANDO EL SIGUIENTE TOKEN EN LA MISMA VENTANA.
183100*    UN TOKEN EMPIEZA CON UN DIGITO O CON UN SIGNO PEGADO A UN
183200*    DIGITO; CUALQUIER OTRO CARACTER SE CONSIDERA SEPARADOR Y SE
183300*    SALTA SIN FORMAR PARTE DE NINGUN TOKEN.
183400     MOVE 0 TO WKS-PATRON-HALLADO
183500     PERFORM 0452-AVANZA-A-INICIO-TOKEN
183600         UNTIL WKS-BF-INICIO > WKS-FIN-VENTANA
183700            OR SI-PATRON-HALLADO
183800     IF SI-PATRON-HALLADO
183900        PERFORM 0460-CAPTURA-TOKEN
184000        PERFORM 0470-LIMPIA-TOKEN
184100        IF WKS-TOKEN-LIMPIO-LARGO > 0
184200           ADD 1 TO WKS-DIGITOS
184300           PERFORM 0453-GUARDA-VALOR-CANDIDATO
184400        END-IF
184500     END-IF.
184600 0451-BUSCA-UN-TOKEN-E. EXIT.
184700
184800******************************************************************
184900*   AVANZA HASTA LA POSICION DE INICIO DE UN TOKEN NUMERICO
185000*   (DIGITO, O '-' SEGUIDO DE DIGITO)
185100******************************************************************
185200 0452-AVANZA-A-INICIO-TOKEN SECTION.
185300*    UN TOKEN EMPIEZA EN UN DIGITO, O EN UN GUION SEGUIDO DE UN
185400*    DIGITO (CIFRAS NEGATIVAS, POCO FRECUENTES PERO POSIBLES EN
185500*    AJUSTES DE CAJA). CUALQUIER OTRO CARACTER SOLO HACE AVANZAR EL
185600*    PUNTERO SIN MARCAR NADA.
185700*    ESTA RUTINA SOLO MUEVE EL PUNTERO; NO COPIA NINGUN CARACTER
185800*    TODAVIA, ESO LO HACE 0460 UNA VEZ QUE EL INICIO DEL TOKEN YA
185900*    QUEDO UBICADO.
186000     EVALUATE TRUE
186100        WHEN WKS-STREAM-CAR(WKS-BF-INICIO) IS NUMERIC
186200           MOVE 1 TO WKS-PATRON-HALLADO
186300        WHEN WKS-STREAM-CAR(WKS-BF-INICIO) = '-'
186400                    AND WKS-BF-INICIO < WKS-FIN-VENTANA
186500                    AND WKS-STREAM-CAR(WKS-BF-INICIO + 1)
186600                                                    IS NUMERIC
186700           MOVE 1 TO WKS-PATRON-HALLADO
186800        WHEN OTHER
186900           ADD 1 TO WKS-BF-INICIO
187000     END-EVALUATE.
187100 0452-AVANZA-A-INICIO-TOKEN-E. EXIT.
187200
187300******************************************************************
187400*   COPIA EL VALOR RECIEN CAPTURADO EN LA COLUMNA CORRESPONDIENTE
187500*   (WKS-DIGITOS: 1=CUMUL 2=INTERIM 3=INTERIM2) DEL CANDIDATO
187600*   DE LA VENTANA VIGENTE
187700******************************************************************
187800 0453-GUARDA-VALOR-CANDIDATO SECTION.
187900*    EL VALOR LIMPIO SE GUARDA EN LA TABLA DE CANDIDATOS, NO
188000*    TODAVIA EN EL REGISTRO DE EXPORTACION: RECIEN DESPUES DE
188100*    CALIFICAR LAS DOS VENTANAS Y ELEGIR GANADORA (0500) SE COPIA AL
188200*    CAMPO DEFINITIVO TPX-VALOR.
188300*    EL VALOR CONVERTIDO SE GUARDA EN LA CELDA (VENTANA, CAMPO,
188400*    COLUMNA) QUE LE CORRESPONDE SEGUN EN QUE TOKEN DE LA SECUENCIA
188500*    (CUMUL, INTERIM O INTERIM2) SE ENCONTRO.
188600     MOVE WKS-TOKEN-LIMPIO
188700       TO WKS-CAND-COL(WKS-IX-VENTANA, WKS-CP-SLOT, WKS-DIGITOS).
188800 0453-GUARDA-VALOR-CANDIDATO-E. EXIT.
188900
189000******************************************************************
189100*   CAPTURA EL TOKEN CRUDO DESDE WKS-BF-INICIO: SIGNO OPCIONAL,
189200*   DIGITOS, PUNTO/COMA DECIMAL OPCIONAL Y DIGITOS, Y MARCADOR DE
189300*   MONEDA OPCIONAL ('E' O 'EUR', PRECEDIDO DE ESPACIO(S))
189400******************************************************************
189500 0460-CAPTURA-TOKEN SECTION.
189600*    UN TOKEN PUEDE TRAER SIGNO NEGATIVO, PARTE ENTERA, UN PUNTO O
189700*    UNA COMA DECIMAL (SEGUN EL RELEVE VENGA EN FORMATO ANGLOSAJON O
189800*    EUROPEO) Y PARTE DECIMAL. ADEMAS, ALGUNAS MAQUINAS AGREGAN UN
189900*    MARCADOR DE MONEDA (LA LETRA 'E' DE EURO) SEPARADO POR ESPACIO
190000*    INMEDIATAMENTE DESPUES DE LA CIFRA; SI APARECE, SE CONSUME PARA
190100*    QUE NO QUEDE COMO SI FUERA PARTE DEL SIGUIENTE TOKEN, PERO NO
190200*    FORMA PARTE DEL VALOR NUMERICO GUARDADO.
190300*    EL LIMITE DE 18 POSICIONES POR TOKEN ES MUY HOLGADO PARA
190400*    CUALQUIER CIFRA DE VENTAS REAL; SOLO EVITA UN DESBORDE SI
190500*    ALGUN DIA APARECIERA UNA CORRIDA DE DIGITOS ANORMAL.
190600     MOVE SPACES TO WKS-TOKEN-CRUDO
190700     MOVE 0      TO WKS-TOKEN-LARGO
190800*    EL SIGNO, SI VIENE, ES SIEMPRE EL PRIMER CARACTER DEL TOKEN
190900     IF WKS-STREAM-CAR(WKS-BF-INICIO) = '-'
191000        ADD 1 TO WKS-TOKEN-LARGO
191100        MOVE '-' TO WKS-TOKEN-CRUDO(WKS-TOKEN-LARGO:1)
191200        ADD 1 TO WKS-BF-INICIO
191300     END-IF
191400*    COPIA LA PARTE ENTERA, DIGITO POR DIGITO
191500     PERFORM 0461-COPIA-DIGITO-TOKEN
191600         UNTIL WKS-BF-INICIO > WKS-FIN-VENTANA
191700            OR WKS-STREAM-CAR(WKS-BF-INICIO) NOT IS NUMERIC
191800            OR WKS-TOKEN-LARGO >= 18
191900*    SI SIGUE UN PUNTO O UNA COMA, ES EL SEPARADOR DECIMAL (EL
192000*    FORMATO EXACTO SE RESUELVE DESPUES, EN 0470-LIMPIA-TOKEN)
192100     IF WKS-BF-INICIO <= WKS-FIN-VENTANA
192200        IF WKS-STREAM-CAR(WKS-BF-INICIO) = '.'
192300                       OR WKS-STREAM-CAR(WKS-BF-INICIO) = ','
192400           ADD 1 TO WKS-TOKEN-LARGO
192500           MOVE WKS-STREAM-CAR(WKS-BF-INICIO)
192600             TO WKS-TOKEN-CRUDO(WKS-TOKEN-LARGO:1)
192700           ADD 1 TO WKS-BF-INICIO
192800*          Y LUEGO LA PARTE DECIMAL, TAMBIEN DIGITO POR DIGITO
192900           PERFORM 0461-COPIA-DIGITO-TOKEN
193000               UNTIL WKS-BF-INICIO > WKS-FIN-VENTANA
193100                  OR WKS-STREAM-CAR(WKS-BF-INICIO) NOT IS NUMERIC
193200                  OR WKS-TOKEN-LARGO >= 18
193300        END-IF
193400     END-IF
193500     MOVE WKS-BF-INICIO TO WKS-TOKEN-INICIO
193600*    SE GUARDA LA POSICION DE CORTE ANTES DE INTENTAR SALTAR EL
193700*    MARCADOR DE MONEDA: SI RESULTA QUE NO HABIA TAL MARCADOR, EL
193800*    PUNTERO SE RESTAURA A ESTA POSICION PARA NO PERDER NINGUN
193900*    CARACTER DEL SIGUIENTE TOKEN.
194000     PERFORM 0462-SALTA-ESPACIO-MARCADOR
194100         UNTIL WKS-BF-INICIO > WKS-FIN-VENTANA
194200            OR WKS-STREAM-CAR(WKS-BF-INICIO) NOT = SPACE
194300*    SE COMPARA CONTRA LA VERSION EN MAYUSCULAS DEL FLUJO PORQUE EL
194400*    MARCADOR PUEDE VENIR EN MINUSCULA SEGUN EL EQUIPO GENERADOR
194500     IF WKS-BF-INICIO <= WKS-FIN-VENTANA AND
194600           (WKS-STREAM-MAY-CAR(WKS-BF-INICIO) = 'E')
194700        ADD 1 TO WKS-BF-INICIO
194800     ELSE
194900*    NO HABIA MARCADOR: SE DEVUELVE EL PUNTERO A DONDE ESTABA
195000        MOVE WKS-TOKEN-INICIO TO WKS-BF-INICIO
195100     END-IF.
195200 0460-CAPTURA-TOKEN-E. EXIT.
195300
195400 0461-COPIA-DIGITO-TOKEN SECTION.
195500*    COPIA UN DIGITO DEL FLUJO AL TOKEN CRUDO; SE INVOCA TANTO PARA
195600*    LA PARTE ENTERA COMO PARA LA PARTE DECIMAL DEL NUMERO.
195700*    COPIA UN SOLO CARACTER POR LLAMADA DEL TOKEN CRUDO AL AREA DE
195800*    TRABAJO; SE LLAMA REPETIDAMENTE DESDE 0460 MIENTRAS EL
195900*    CARACTER SIGA SIENDO PARTE DEL MISMO TOKEN.
196000     ADD 1 TO WKS-TOKEN-LARGO
196100     MOVE WKS-STREAM-CAR(WKS-BF-INICIO)
196200       TO WKS-TOKEN-CRUDO(WKS-TOKEN-LARGO:1)
196300     ADD 1 TO WKS-BF-INICIO.
196400 0461-COPIA-DIGITO-TOKEN-E. EXIT.
196500
196600 0462-SALTA-ESPACIO-MARCADOR SECTION.
196700*    AVANZA UNA POSICION MIENTRAS HAYA ESPACIOS ENTRE LA CIFRA Y UN
196800*    POSIBLE MARCADOR DE MONEDA.
196900*    SE USA PARA SALTAR EL ESPACIO QUE SEPARA UN SIMBOLO DE MONEDA
197000*    DEL NUMERO PROPIAMENTE DICHO, SIN PERDER LA POSICION DE INICIO
197100*    QUE 0460 NECESITA RESTAURAR DESPUES.
197200     ADD 1 TO WKS-BF-INICIO.
197300 0462-SALTA-ESPACIO-MARCADOR-E. EXIT.
197400
197500******************************************************************
197600*   LIMPIA UN TOKEN CRUDO: DEJA SOLO DIGITOS/SIGNO/PUNTO, Y
197700*   CONVIERTE UNA COMA DECIMAL EN PUNTO
197800******************************************************************
197900 0470-LIMPIA-TOKEN SECTION.
198000*    EL TOKEN CRUDO PUEDE TRAER CARACTERES QUE NO INTERESA
198100*    CONSERVAR EN EL CSV DE SALIDA; ESTA RUTINA SE QUEDA SOLO CON
198200*    SIGNO, DIGITOS Y SEPARADOR DECIMAL (SIEMPRE COMO PUNTO).
198300*    SI EL TOKEN CRUDO ERA SOLO UN SIGNO SIN DIGITOS (CASO MUY
198400*    RARO), EL TOKEN LIMPIO PUEDE QUEDAR VACIO; ESE CASO LO
198500*    DESCARTA 0451 ANTES DE CONTARLO COMO CIFRA HALLADA.
198600     MOVE SPACES TO WKS-TOKEN-LIMPIO
198700     MOVE 0      TO WKS-TOKEN-LIMPIO-LARGO
198800     PERFORM 0471-LIMPIA-UN-CARACTER
198900         VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-TOKEN-LARGO.
199000 0470-LIMPIA-TOKEN-E. EXIT.
199100
199200 0471-LIMPIA-UN-CARACTER SECTION.
199300*    LA COMA DECIMAL EUROPEA SE CONVIERTE SIEMPRE A PUNTO PARA QUE
199400*    EL CSV QUEDE EN UN FORMATO NUMERICO UNICO SIN IMPORTAR COMO
199500*    HAYA VENIDO EL RELEVE ORIGINAL; CUALQUIER OTRO CARACTER (POR
199600*    EJEMPLO UN SEPARADOR DE MILES) SE DESCARTA SIN MAS.
199700*    UN CARACTER QUE NO SEA DIGITO NI EL PRIMER SIGNO DEL TOKEN SE
199800*    DESCARTA AQUI (SEPARADOR DE MILES, SIMBOLO DE MONEDA, ETC.);
199900*    NO SE COPIA AL TOKEN LIMPIO.
200000     EVALUATE WKS-TOKEN-CRUDO(WKS-J:1)
200100        WHEN '-'
200200           ADD 1 TO WKS-TOKEN-LIMPIO-LARGO
200300           MOVE '-' TO WKS-TOKEN-LIMPIO(WKS-TOKEN-LIMPIO-LARGO:1)
200400        WHEN '.'
200500           ADD 1 TO WKS-TOKEN-LIMPIO-LARGO
200600           MOVE '.' TO WKS-TOKEN-LIMPIO(WKS-TOKEN-LIMPIO-LARGO:1)
200700        WHEN ','
200800           ADD 1 TO WKS-TOKEN-LIMPIO-LARGO
200900           MOVE '.' TO WKS-TOKEN-LIMPIO(WKS-TOKEN-LIMPIO-LARGO:1)
201000        WHEN '0' THRU '9'
201100           ADD 1 TO WKS-TOKEN-LIMPIO-LARGO
201200           MOVE WKS-TOKEN-CRUDO(WKS-J:1)
201300             TO WKS-TOKEN-LIMPIO(WKS-TOKEN-LIMPIO-LARGO:1)
201400        WHEN OTHER
201500           CONTINUE
201600     END-EVALUATE.
201700 0471-LIMPIA-UN-CARACTER-E. EXIT.
201800
201900******************************************************************
202000*   CALIFICA CADA UNA DE LAS DOS VENTANAS: CANTIDAD DE CIFRAS NO
202100*   EN BLANCO QUE LOGRO RECONOCER (SOBRE 36 POSIBLES)
202200******************************************************************
202300 0480-CALIFICA-CANDIDATOS SECTION.
202400*    ARRANCA LA CALIFICACION DE LAS DOS VENTANAS (400 Y 800) UNA VEZ
202500*    QUE AMBAS YA TERMINARON DE BUSCAR SUS 36 CIFRAS. LA CALIFICACION
202600*    ES SIMPLEMENTE CONTAR CUANTAS DE LAS 36 CELDAS QUEDARON CON
202700*    ALGUN VALOR (NO EN BLANCO) EN CADA VENTANA POR SEPARADO.
202800*    LA CALIFICACION SE HACE DESPUES DE HABER CORRIDO LAS DOS
202900*    VENTANAS COMPLETAS PARA EL RELEVE; NO SE CALIFICA VENTANA POR
203000*    VENTANA A MEDIDA QUE SE VA BUSCANDO.
203100     PERFORM 0481-CALIFICA-UNA-VENTANA
203200         VARYING WKS-IX-VENTANA FROM 1 BY 1
203300         UNTIL WKS-IX-VENTANA > 2.
203400 0480-CALIFICA-CANDIDATOS-E. EXIT.
203500
203600 0481-CALIFICA-UNA-VENTANA SECTION.
203700*    RECORRE LOS 12 CAMPOS DE LA VENTANA WKS-IX-VENTANA SUMANDO AL
203800*    PUNTAJE DE ESA VENTANA (WKS-CAND-SCORE) LAS CELDAS NO VACIAS.
203900*    RECORRE LOS 12 CAMPOS CANONICOS DE UNA VENTANA; LA SUMA DE LO
204000*    QUE DEVUELVE 0482 POR CADA UNO ES EL PUNTAJE TOTAL DE LA
204100*    VENTANA.
204200     MOVE 0 TO WKS-CAND-SCORE(WKS-IX-VENTANA)
204300     PERFORM 0482-CALIFICA-UN-CAMPO
204400         VARYING WKS-CP-SLOT FROM 1 BY 1 UNTIL WKS-CP-SLOT > 12.
204500 0481-CALIFICA-UNA-VENTANA-E. EXIT.
204600
204700 0482-CALIFICA-UN-CAMPO SECTION.
204800*    UN CAMPO TIENE HASTA 3 COLUMNAS (CUMUL/INTERIM/INTERIM2); SE
204900*    RECORREN LAS 3 PARA ESTE CAMPO DEL SLOT WKS-CP-SLOT.
205000*    UN CAMPO SUMA AL PUNTAJE SI AL MENOS UNA DE SUS TRES COLUMNAS
205100*    (CUMUL, INTERIM, INTERIM2) QUEDO CON VALOR; NO SE EXIGE QUE
205200*    LAS TRES ESTEN LLENAS.
205300     PERFORM 0483-CALIFICA-UNA-COLUMNA
205400         VARYING WKS-DIGITOS FROM 1 BY 1 UNTIL WKS-DIGITOS > 3.
205500 0482-CALIFICA-UN-CAMPO-E. EXIT.
205600
205700 0483-CALIFICA-UNA-COLUMNA SECTION.
205800*    UNA CELDA CUENTA PARA EL PUNTAJE DE LA VENTANA SI QUEDO CON
205900*    ALGUN VALOR; NO IMPORTA CUAL SEA EL VALOR, SOLO QUE NO ESTE EN
206000*    BLANCO. EL PUNTAJE MAXIMO POSIBLE POR VENTANA ES 36 (12 CAMPOS
206100*    POR 3 COLUMNAS).
206200*    UNA COLUMNA CUENTA COMO LLENA SI ES DISTINTA DE ESPACIOS Y
206300*    DISTINTA DE CERO; UN CAMPO CUYO VALOR REAL ES CERO (POR
206400*    EJEMPLO, UNA MAQUINA SIN VENTAS CASHLESS) NO SUMA PUNTAJE.
206500     IF WKS-CAND-COL(WKS-IX-VENTANA, WKS-CP-SLOT, WKS-DIGITOS)
206600                                                    NOT = SPACES
206700        ADD 1 TO WKS-CAND-SCORE(WKS-IX-VENTANA)
206800     END-IF.
206900 0483-CALIFICA-UNA-COLUMNA-E. EXIT.
207000
207100******************************************************************
207200*   SELECCIONA LA VENTANA GANADORA (MAS CIFRAS; LA VENTANA DE
207300*   400 GANA EMPATES POR SER MAS CONFIABLE) Y COMBINA, RELLENANDO
207400*   CON LOS HUECOS DE LA VENTANA PERDEDORA
207500******************************************************************
207600 0500-SELECCIONA-Y-COMBINA SECTION.
207700*    GANA LA VENTANA CON MAS CIFRAS RECONOCIDAS; SI EMPATAN, GANA LA
207800*    VENTANA DE 400 CARACTERES (WKS-GANADOR SOLO SE PONE EN 2 CUANDO
207900*    LA DE 800 LA SUPERA ESTRICTAMENTE), PORQUE UNA VENTANA MAS
208000*    CORTA TIENE MENOS CHANCE DE HABER ENGANCHADO POR ERROR UNA
208100*    ETIQUETA O UN NUMERO QUE EN REALIDAD PERTENECE A OTRO RELEVE
208200*    IMPRESO A CONTINUACION. GANE QUIEN GANE, EL RESULTADO FINAL NO
208300*    ES SOLO LA VENTANA GANADORA: SE COMPLETAN LOS HUECOS DE LA
208400*    GANADORA CON LO QUE HAYA ENCONTRADO LA PERDEDORA EN ESA MISMA
208500*    CELDA (VER 0502), PORQUE UNA VENTANA PUEDE HABER FALLADO UNA
208600*    ETIQUETA PUNTUAL QUE LA OTRA SI RECONOCIO.
208700*    NOTESE QUE WKS-GANADOR SE USA DESPUES EN 0502 PARA DECIDIR
208800*    CUAL ES LA VENTANA "OTRA" (WKS-J) A LA HORA DE RELLENAR
208900*    HUECOS.
209000     IF WKS-CAND-SCORE(2) > WKS-CAND-SCORE(1)
209100        MOVE 2 TO WKS-GANADOR
209200     ELSE
209300        MOVE 1 TO WKS-GANADOR
209400     END-IF
209500     PERFORM 0501-COPIA-CAMPO-GANADOR
209600         VARYING WKS-I-CAMPO FROM 1 BY 1 UNTIL WKS-I-CAMPO > 12.
209700 0500-SELECCIONA-Y-COMBINA-E. EXIT.
209800
209900 0501-COPIA-CAMPO-GANADOR SECTION.
210000*    RECORRE LAS 3 COLUMNAS DE CADA UNO DE LOS 12 CAMPOS PARA
210100*    APLICARLES LA COMBINACION DE 0502.
210200*    LAS TRES COLUMNAS DEL CAMPO SE COPIAN JUNTAS, DE LA VENTANA
210300*    GANADORA A REG-TPX-EXPORT, ANTES DE INTENTAR RELLENAR HUECOS
210400*    CON LA OTRA VENTANA.
210500     PERFORM 0502-COMBINA-CAMPO
210600         VARYING WKS-I-COL FROM 1 BY 1 UNTIL WKS-I-COL > 3.
210700 0501-COPIA-CAMPO-GANADOR-E. EXIT.
210800
210900 0502-COMBINA-CAMPO SECTION.
211000*    SI LA CELDA DE LA VENTANA GANADORA TIENE VALOR, ESE ES EL QUE
211100*    SE COPIA AL REGISTRO DE EXPORTACION; SOLO CUANDO LA GANADORA
211200*    DEJO ESA CELDA EN BLANCO SE MIRA LA MISMA CELDA DE LA VENTANA
211300*    PERDEDORA (WKS-J, LA OTRA VENTANA) Y, SI ESA SI TIENE VALOR, SE
211400*    USA ESE. SI NINGUNA DE LAS DOS VENTANAS RECONOCIO ESA CIFRA, LA
211500*    CELDA QUEDA EN BLANCO EN EL CSV DE SALIDA.
211600*    SOLO SE RELLENA UNA COLUMNA DESDE LA VENTANA PERDEDORA SI EN
211700*    LA GANADORA QUEDO VACIA; UNA COLUMNA YA LLENA EN LA GANADORA
211800*    NUNCA SE SOBRESCRIBE CON EL VALOR DE LA OTRA.
211900     IF WKS-GANADOR = 1
212000        MOVE 2 TO WKS-J
212100     ELSE
212200        MOVE 1 TO WKS-J
212300     END-IF
212400     IF WKS-CAND-COL(WKS-GANADOR, WKS-I-CAMPO, WKS-I-COL)
212500                                                    NOT = SPACES
212600        MOVE WKS-CAND-COL(WKS-GANADOR, WKS-I-CAMPO, WKS-I-COL)
212700          TO TPX-VALOR(WKS-I-CAMPO, WKS-I-COL)
212800     ELSE
212900        IF WKS-CAND-COL(WKS-J, WKS-I-CAMPO, WKS-I-COL)
213000                                                    NOT = SPACES
213100           MOVE WKS-CAND-COL(WKS-J, WKS-I-CAMPO, WKS-I-COL)
213200             TO TPX-VALOR(WKS-I-CAMPO, WKS-I-COL)
213300        END-IF
213400     END-IF.
213500 0502-COMBINA-CAMPO-E. EXIT.
213600
213700******************************************************************
213800*   RECALIFICA EL RESULTADO YA COMBINADO (PUEDE TENER MAS CIFRAS
213900*   QUE EL GANADOR SOLO, POR EL RELLENO DE LA VENTANA PERDEDORA)
214000******************************************************************
214100 0512-CALIFICA-MERGE SECTION.
214200*    UNA VEZ COMBINADAS LAS DOS VENTANAS, SE VUELVE A CONTAR CUANTAS
214300*    DE LAS 36 CELDAS QUEDARON CON VALOR EN EL RESULTADO YA
214400*    COMBINADO; ESTE PUNTAJE (WKS-SCORE-FINAL) PUEDE SER MAYOR QUE EL
214500*    DE LA VENTANA GANADORA SOLA, PORQUE EL RELLENO DE 0502 PUEDE
214600*    HABER AGREGADO CIFRAS QUE LA GANADORA NO TENIA. ES ESTE PUNTAJE
214700*    COMBINADO, Y NO EL DE NINGUNA VENTANA POR SEPARADO, EL QUE
214800*    DECIDE SI EL RELEVE QUEDA OK O EN FALLO (VER 0510).
214900*    ESTA RECALIFICACION SE HACE UNA SOLA VEZ POR RELEVE, DESPUES
215000*    DEL MERGE; NO SE REPITE POR VENTANA.
215100     MOVE 0 TO WKS-SCORE-FINAL
215200     PERFORM 0513-CALIFICA-MERGE-CAMPO
215300         VARYING WKS-I-CAMPO FROM 1 BY 1 UNTIL WKS-I-CAMPO > 12.
215400 0512-CALIFICA-MERGE-E. EXIT.
215500
215600 0513-CALIFICA-MERGE-CAMPO SECTION.
215700*    RECORRE LAS 3 COLUMNAS DE CADA UNO DE LOS 12 CAMPOS YA
215800*    COMBINADOS, IGUAL QUE 0482 PERO SOBRE EL RESULTADO FINAL EN VEZ
215900*    DE SOBRE UNA VENTANA CANDIDATA.
216000*    MISMA REGLA DE 0482 (BASTA UNA COLUMNA LLENA) PERO APLICADA
216100*    SOBRE EL RESULTADO YA COMBINADO, NO SOBRE UNA VENTANA SUELTA.
216200     PERFORM 0514-CALIFICA-MERGE-COLUMNA
216300         VARYING WKS-I-COL FROM 1 BY 1 UNTIL WKS-I-COL > 3.
216400 0513-CALIFICA-MERGE-CAMPO-E. EXIT.
216500
216600 0514-CALIFICA-MERGE-COLUMNA SECTION.
216700*    SE MIRA DIRECTAMENTE TPX-VALOR (YA EN EL REGISTRO DE
216800*    EXPORTACION), NO LA TABLA DE CANDIDATOS: ESTA RUTINA CORRE
216900*    DESPUES DE 0502, CUANDO EL MERGE YA ESTA VOLCADO ALLI.
217000*    MISMA REGLA DE 0483, APLICADA SOBRE REG-TPX-EXPORT DESPUES DEL
217100*    MERGE EN VEZ DE SOBRE UNA CELDA DE WKS-CANDIDATOS.
217200     IF TPX-VALOR(WKS-I-CAMPO, WKS-I-COL) NOT = SPACES
217300        ADD 1 TO WKS-SCORE-FINAL
217400     END-IF.
217500 0514-CALIFICA-MERGE-COLUMNA-E. EXIT.
217600
217700******************************************************************
217800*   OK/KO: EL RELEVE ES VALIDO CUANDO SE RECONOCIERON AL MENOS 6
217900*   DE LAS 36 CIFRAS; SE ESCRIBE SIEMPRE UN REGISTRO, FALLE O NO
218000******************************************************************
218100 0510-EVALUA-RELEVE SECTION.
218200*    EL UMBRAL DE 6 CIFRAS SOBRE 36 (UN SEXTO) ES EL QUE VIENE
218300*    ACORDADO CON EL AREA DE CONCILIACION DE TOUCH N PAY: POR DEBAJO
218400*    DE ESE PISO EL RELEVE SE CONSIDERA DEMASIADO INCOMPLETO PARA
218500*    CONCILIAR, PERO AUN ASI SE EXPORTA (RQ-4402), PORQUE PERDER EL
218600*    REGISTRO POR COMPLETO LE OCULTARIA A OPERACIONES QUE ESE RELEVE
218700*    EXISTIO Y FALLO.
218800*    WKS-TOT-PROCESADOS SE INCREMENTA SIEMPRE, HAYA CALIFICADO O NO
218900*    EL RELEVE; ES EL TOTAL DE RELEVES VISTOS EN LA CORRIDA.
219000     ADD 1 TO WKS-TOT-PROCESADOS
219100     IF WKS-SCORE-FINAL >= 6
219200        ADD 1 TO WKS-TOT-OK
219300     ELSE
219400        ADD 1 TO WKS-TOT-FALLIDOS
219500        PERFORM 0511-REGISTRA-FALLO
219600     END-IF
219700     PERFORM 0520-ESCRIBE-EXPORT.
219800 0510-EVALUA-RELEVE-E. EXIT.
219900
220000 0511-REGISTRA-FALLO SECTION.
220100*    SOLO SE GUARDAN LOS PRIMEROS 50 NOMBRES DE RELEVES FALLIDOS; DE
220200*    HABER MAS, EL RESUMEN LOS INFORMA COMO UN CONTADOR DE
220300*    "...Y N OTROS" EN VEZ DE SEGUIR LLENANDO LA TABLA (VER
220400*    0900-TOTALES-FINALES Y 0910-ESCRIBE-RESUMEN).
220500*    ESTA RUTINA SOLO GUARDA EL NOMBRE; EL CONTEO TOTAL DE FALLOS
220600*    (INCLUYENDO LOS QUE NO ENTRARON EN LA TABLA) LO LLEVA
220700*    WKS-TOT-FALLIDOS EN 0510.
220800     IF WKS-TF-CANT < 50
220900        ADD 1 TO WKS-TF-CANT
221000        MOVE WKS-BR-NOMBRE TO WKS-TF-NOMBRE(WKS-TF-CANT)
221100     END-IF.
221200 0511-REGISTRA-FALLO-E. EXIT.
221300
221400******************************************************************
221500*   ESCRIBE UN REGISTRO CSV CON LOS 47 CAMPOS DEL RELEVE
221600******************************************************************
221700 0520-ESCRIBE-EXPORT SECTION.
221800*    LOS 47 CAMPOS SE EMITEN SIEMPRE EN EL MISMO ORDEN DEL
221900*    ENCABEZADO ESCRITO POR 0151, CAMPO POR CAMPO, CADA UNO SEGUIDO
222000*    DE SU COMA (SALVO EL ULTIMO, KEY 1, QUE NO LLEVA COMA FINAL).
222100*    SE ESCRIBE UN REGISTRO POR CADA RELEVE PROCESADO SIN IMPORTAR
222200*    SI CALIFICO O NO (RQ-4402).
222300*    EL PUNTERO WKS-PUNTERO-EXPORT SE REINICIA EN 1 AL EMPEZAR CADA
222400*    RELEVE, IGUAL QUE EN 0151, PORQUE CADA RENGLON DE EXPORTACION
222500*    ES INDEPENDIENTE DEL ANTERIOR.
222600     MOVE SPACES TO WKS-LINEA-EXPORT
222700     MOVE 1      TO WKS-PUNTERO-EXPORT
222800*    CAMPOS 1-3: ENCABEZADO (ID, FECHA, NUMERO DE RELEVE)
222900     MOVE TPX-ID              TO WKS-CAMPO-SALIDA
223000     PERFORM 0533-EMITE-CAMPO
223100*    CAMPO: FECHA DEL RELEVE
223200     MOVE TPX-FECHA           TO WKS-CAMPO-SALIDA
223300     PERFORM 0533-EMITE-CAMPO
223400*    CAMPO: NUMERO DE RELEVE
223500     MOVE TPX-NUM-RELEVE      TO WKS-CAMPO-SALIDA
223600     PERFORM 0533-EMITE-CAMPO
223700*    CAMPOS 4-6: CA TOTAL (CUMUL/INTERIM/INTERIM2)
223800*    CORRESPONDE A TPX-CAMPO(1) EN LA VISTA REG-TPX-TABLA
223900     MOVE TPX-CA-TOTAL-CUM    TO WKS-CAMPO-SALIDA
224000     PERFORM 0533-EMITE-CAMPO
224100*    CAMPO: CA TOTAL - INTERIM
224200     MOVE TPX-CA-TOTAL-INT    TO WKS-CAMPO-SALIDA
224300     PERFORM 0533-EMITE-CAMPO
224400*    CAMPO: CA TOTAL - INTERIM2
224500     MOVE TPX-CA-TOTAL-IN2    TO WKS-CAMPO-SALIDA
224600     PERFORM 0533-EMITE-CAMPO
224700*    CAMPOS 7-9: CA EN EFECTIVO (ESPECES)
224800*    CORRESPONDE A TPX-CAMPO(2) EN LA VISTA REG-TPX-TABLA
224900     MOVE TPX-CA-ESPECE-CUM   TO WKS-CAMPO-SALIDA
225000     PERFORM 0533-EMITE-CAMPO
225100*    CAMPO: CA ESPECE - INTERIM
225200     MOVE TPX-CA-ESPECE-INT   TO WKS-CAMPO-SALIDA
225300     PERFORM 0533-EMITE-CAMPO
225400*    CAMPO: CA ESPECE - INTERIM2
225500     MOVE TPX-CA-ESPECE-IN2   TO WKS-CAMPO-SALIDA
225600     PERFORM 0533-EMITE-CAMPO
225700*    CAMPOS 10-12: CA POR EL CANAL CASHLESS 1
225800*    CORRESPONDE A TPX-CAMPO(3) EN LA VISTA REG-TPX-TABLA
225900     MOVE TPX-CA-CL1-CUM      TO WKS-CAMPO-SALIDA
226000     PERFORM 0533-EMITE-CAMPO
226100*    CAMPO: CA CASHLESS1 - INTERIM
226200     MOVE TPX-CA-CL1-INT      TO WKS-CAMPO-SALIDA
226300     PERFORM 0533-EMITE-CAMPO
226400*    CAMPO: CA CASHLESS1 - INTERIM2
226500     MOVE TPX-CA-CL1-IN2      TO WKS-CAMPO-SALIDA
226600     PERFORM 0533-EMITE-CAMPO
226700*    CAMPOS 13-15: CA POR LA VARIANTE AZTEK DEL CASHLESS 1
226800*    CORRESPONDE A TPX-CAMPO(4) EN LA VISTA REG-TPX-TABLA
226900     MOVE TPX-CA-CL1AZ-CUM    TO WKS-CAMPO-SALIDA
227000     PERFORM 0533-EMITE-CAMPO
227100*    CAMPO: CA CASHLESS1 AZTEK - INTERIM
227200     MOVE TPX-CA-CL1AZ-INT    TO WKS-CAMPO-SALIDA
227300     PERFORM 0533-EMITE-CAMPO
227400*    CAMPO: CA CASHLESS1 AZTEK - INTERIM2
227500     MOVE TPX-CA-CL1AZ-IN2    TO WKS-CAMPO-SALIDA
227600     PERFORM 0533-EMITE-CAMPO
227700*    CAMPOS 16-18: CA POR EL CANAL CASHLESS 2
227800*    CORRESPONDE A TPX-CAMPO(5) EN LA VISTA REG-TPX-TABLA
227900     MOVE TPX-CA-CL2-CUM      TO WKS-CAMPO-SALIDA
228000     PERFORM 0533-EMITE-CAMPO
228100*    CAMPO: CA CASHLESS2 - INTERIM
228200     MOVE TPX-CA-CL2-INT      TO WKS-CAMPO-SALIDA
228300     PERFORM 0533-EMITE-CAMPO
228400*    CAMPO: CA CASHLESS2 - INTERIM2
228500     MOVE TPX-CA-CL2-IN2      TO WKS-CAMPO-SALIDA
228600     PERFORM 0533-EMITE-CAMPO
228700*    CAMPOS 19-21: CA POR LA VARIANTE AZTEK DEL CASHLESS 2
228800*    CORRESPONDE A TPX-CAMPO(6) EN LA VISTA REG-TPX-TABLA
228900     MOVE TPX-CA-CL2AZ-CUM    TO WKS-CAMPO-SALIDA
229000     PERFORM 0533-EMITE-CAMPO
229100*    CAMPO: CA CASHLESS2 AZTEK - INTERIM
229200     MOVE TPX-CA-CL2AZ-INT    TO WKS-CAMPO-SALIDA
229300     PERFORM 0533-EMITE-CAMPO
229400*    CAMPO: CA CASHLESS2 AZTEK - INTERIM2
229500     MOVE TPX-CA-CL2AZ-IN2    TO WKS-CAMPO-SALIDA
229600     PERFORM 0533-EMITE-CAMPO
229700*    CAMPOS 22-24: VENTES (UNIDADES VENDIDAS) TOTAL
229800*    CORRESPONDE A TPX-CAMPO(7) EN LA VISTA REG-TPX-TABLA
229900     MOVE TPX-VT-TOTAL-CUM    TO WKS-CAMPO-SALIDA
230000     PERFORM 0533-EMITE-CAMPO
230100*    CAMPO: VENTE TOTAL - INTERIM
230200     MOVE TPX-VT-TOTAL-INT    TO WKS-CAMPO-SALIDA
230300     PERFORM 0533-EMITE-CAMPO
230400*    CAMPO: VENTE TOTAL - INTERIM2
230500     MOVE TPX-VT-TOTAL-IN2    TO WKS-CAMPO-SALIDA
230600     PERFORM 0533-EMITE-CAMPO
230700*    CAMPOS 25-27: VENTES PAGADAS EN EFECTIVO
230800*    CORRESPONDE A TPX-CAMPO(8) EN LA VISTA REG-TPX-TABLA
230900     MOVE TPX-VT-ESPECE-CUM   TO WKS-CAMPO-SALIDA
231000     PERFORM 0533-EMITE-CAMPO
231100*    CAMPO: VENTE ESPECE - INTERIM
231200     MOVE TPX-VT-ESPECE-INT   TO WKS-CAMPO-SALIDA
231300     PERFORM 0533-EMITE-CAMPO
231400*    CAMPO: VENTE ESPECE - INTERIM2
231500     MOVE TPX-VT-ESPECE-IN2   TO WKS-CAMPO-SALIDA
231600     PERFORM 0533-EMITE-CAMPO
231700*    CAMPOS 28-30: VENTES POR EL CANAL CASHLESS 1
231800*    CORRESPONDE A TPX-CAMPO(9) EN LA VISTA REG-TPX-TABLA
231900     MOVE TPX-VT-CL1-CUM      TO WKS-CAMPO-SALIDA
232000     PERFORM 0533-EMITE-CAMPO
232100*    CAMPO: VENTE CASHLESS1 - INTERIM
232200     MOVE TPX-VT-CL1-INT      TO WKS-CAMPO-SALIDA
232300     PERFORM 0533-EMITE-CAMPO
232400*    CAMPO: VENTE CASHLESS1 - INTERIM2
232500     MOVE TPX-VT-CL1-IN2      TO WKS-CAMPO-SALIDA
232600     PERFORM 0533-EMITE-CAMPO
232700*    CAMPOS 31-33: VENTES POR LA VARIANTE AZTEK DEL CASHLESS 1
232800*    CORRESPONDE A TPX-CAMPO(10) EN LA VISTA REG-TPX-TABLA
232900     MOVE TPX-VT-CL1AZ-CUM    TO WKS-CAMPO-SALIDA
233000     PERFORM 0533-EMITE-CAMPO
233100*    CAMPO: VENTE CASHLESS1 AZTEK - INTERIM
233200     MOVE TPX-VT-CL1AZ-INT    TO WKS-CAMPO-SALIDA
233300     PERFORM 0533-EMITE-CAMPO
233400*    CAMPO: VENTE CASHLESS1 AZTEK - INTERIM2
233500     MOVE TPX-VT-CL1AZ-IN2    TO WKS-CAMPO-SALIDA
233600     PERFORM 0533-EMITE-CAMPO
233700*    CAMPOS 34-36: VENTES POR EL CANAL CASHLESS 2
233800*    CORRESPONDE A TPX-CAMPO(11) EN LA VISTA REG-TPX-TABLA
233900     MOVE TPX-VT-CL2-CUM      TO WKS-CAMPO-SALIDA
234000     PERFORM 0533-EMITE-CAMPO
234100*    CAMPO: VENTE CASHLESS2 - INTERIM
234200     MOVE TPX-VT-CL2-INT      TO WKS-CAMPO-SALIDA
234300     PERFORM 0533-EMITE-CAMPO
234400*    CAMPO: VENTE CASHLESS2 - INTERIM2
234500     MOVE TPX-VT-CL2-IN2      TO WKS-CAMPO-SALIDA
234600     PERFORM 0533-EMITE-CAMPO
234700*    CAMPOS 37-39: VENTES POR LA VARIANTE AZTEK DEL CASHLESS 2
234800*    CORRESPONDE A TPX-CAMPO(12) EN LA VISTA REG-TPX-TABLA
234900     MOVE TPX-VT-CL2AZ-CUM    TO WKS-CAMPO-SALIDA
235000     PERFORM 0533-EMITE-CAMPO
235100*    CAMPO: VENTE CASHLESS2 AZTEK - INTERIM
235200     MOVE TPX-VT-CL2AZ-INT    TO WKS-CAMPO-SALIDA
235300     PERFORM 0533-EMITE-CAMPO
235400*    CAMPO: VENTE CASHLESS2 AZTEK - INTERIM2
235500     MOVE TPX-VT-CL2AZ-IN2    TO WKS-CAMPO-SALIDA
235600     PERFORM 0533-EMITE-CAMPO
235700*    CAMPOS 40-46: LOS 7 CODIGOS DE CORTESIA (CODE GRATUIT 1-7)
235800*    ESTOS 7 CAMPOS VIENEN DE TPX-CODIGOS, NO DE TPX-CAMPO/TPX-VALOR
235900     MOVE TPX-COD-GRAT-1      TO WKS-CAMPO-SALIDA
236000     PERFORM 0533-EMITE-CAMPO
236100*    CAMPO: CODE GRATUIT 2
236200     MOVE TPX-COD-GRAT-2      TO WKS-CAMPO-SALIDA
236300     PERFORM 0533-EMITE-CAMPO
236400*    CAMPO: CODE GRATUIT 3
236500     MOVE TPX-COD-GRAT-3      TO WKS-CAMPO-SALIDA
236600     PERFORM 0533-EMITE-CAMPO
236700*    CAMPO: CODE GRATUIT 4
236800     MOVE TPX-COD-GRAT-4      TO WKS-CAMPO-SALIDA
236900     PERFORM 0533-EMITE-CAMPO
237000*    CAMPO: CODE GRATUIT 5
237100     MOVE TPX-COD-GRAT-5      TO WKS-CAMPO-SALIDA
237200     PERFORM 0533-EMITE-CAMPO
237300*    CAMPO: CODE GRATUIT 6
237400     MOVE TPX-COD-GRAT-6      TO WKS-CAMPO-SALIDA
237500     PERFORM 0533-EMITE-CAMPO
237600*    CAMPO: CODE GRATUIT 7
237700     MOVE TPX-COD-GRAT-7      TO WKS-CAMPO-SALIDA
237800     PERFORM 0533-EMITE-CAMPO
237900*    CAMPO 47 (ULTIMO): LLAVE DE CONTROL KEY 1, SIN COMA FINAL
238000     MOVE TPX-KEY-1           TO WKS-CAMPO-SALIDA
238100     PERFORM 0535-EMITE-ULTIMO-CAMPO
238200     WRITE REG-EXPORT FROM WKS-LINEA-EXPORT
238300     IF FS-EXPORTOUT NOT = 0
238400        DISPLAY 'ERROR AL GRABAR EXPORT-OUT : ' FS-EXPORTOUT
238500        MOVE 91 TO RETURN-CODE
238600        STOP RUN
238700     END-IF.
238800 0520-ESCRIBE-EXPORT-E. EXIT.
238900
239000******************************************************************
239100*   EMITE UN CAMPO (RECORTADO A LA DERECHA) SEGUIDO DE UNA COMA
239200******************************************************************
239300 0533-EMITE-CAMPO SECTION.
239400*    CADA CAMPO SE RECORTA A LA DERECHA ANTES DE EMITIRSE (PARA NO
239500*    ARRASTRAR RELLENO DE ESPACIOS AL CSV) Y SE LE AGREGA SU COMA
239600*    DE SEPARACION; UN CAMPO QUE QUEDO TOTALMENTE EN BLANCO EMITE
239700*    SOLO LA COMA, SIN TEXTO ANTES.
239800*    AGREGA EL SEPARADOR COMA DESPUES DEL CAMPO; POR ESO NO SE USA
239900*    PARA EL ULTIMO CAMPO DEL RENGLON, QUE VA SIN COMA (0535).
240000     PERFORM 0534-CALCULA-LARGO-CAMPO
240100     IF WKS-J > 0
240200        STRING WKS-CAMPO-SALIDA(1:WKS-J) ','
240300          DELIMITED BY SIZE
240400          INTO WKS-LINEA-EXPORT
240500          WITH POINTER WKS-PUNTERO-EXPORT
240600     ELSE
240700        STRING ',' DELIMITED BY SIZE
240800          INTO WKS-LINEA-EXPORT
240900          WITH POINTER WKS-PUNTERO-EXPORT
241000     END-IF.
241100 0533-EMITE-CAMPO-E. EXIT.
241200
241300******************************************************************
241400*   EMITE EL ULTIMO CAMPO DEL REGISTRO, SIN COMA FINAL
241500******************************************************************
241600 0535-EMITE-ULTIMO-CAMPO SECTION.
241700*    IGUAL QUE 0533 PERO SIN COMA FINAL, PORQUE ES EL ULTIMO CAMPO
241800*    DEL REGISTRO (KEY 1); UNA COMA DE MAS AL FINAL DE LA LINEA
241900*    HARIA QUE ALGUNAS HOJAS DE CALCULO INTERPRETARAN UNA COLUMNA
242000*    ADICIONAL VACIA.
242100*    IGUAL A 0533 PERO SIN AGREGAR LA COMA FINAL, PORQUE ES EL
242200*    ULTIMO CAMPO DEL RENGLON CSV.
242300     PERFORM 0534-CALCULA-LARGO-CAMPO
242400     IF WKS-J > 0
242500        STRING WKS-CAMPO-SALIDA(1:WKS-J)
242600          DELIMITED BY SIZE
242700          INTO WKS-LINEA-EXPORT
242800          WITH POINTER WKS-PUNTERO-EXPORT
242900     END-IF.
243000 0535-EMITE-ULTIMO-CAMPO-E. EXIT.
243100
243200 0534-CALCULA-LARGO-CAMPO SECTION.
243300*    RECORTE POR LA DERECHA SOBRE EL CAMPO DE SALIDA, IGUAL QUE
243400*    0321 Y 0497 PERO SOBRE UN CAMPO DE 60 POSICIONES.
243500*    RECORTE POR LA DERECHA IGUAL QUE EN 0321, PERO SOBRE EL CAMPO
243600*    DE SALIDA EN VEZ DE SOBRE UNA LINEA DE ENTRADA.
243700     MOVE 60 TO WKS-J
243800     PERFORM 0536-RECORTA-CAMPO-SALIDA
243900         UNTIL WKS-J = 0
244000            OR WKS-CAMPO-SALIDA(WKS-J:1) NOT = SPACE.
244100 0534-CALCULA-LARGO-CAMPO-E. EXIT.
244200
244300 0536-RECORTA-CAMPO-SALIDA SECTION.
244400*    RETROCEDE UNA POSICION; SE REPITE DESDE 0534.
244500*    RUTINA DE UNA SOLA LINEA, ANALOGA A 0322, LLAMADA UNA VEZ POR
244600*    CARACTER DE RETROCESO.
244700     SUBTRACT 1 FROM WKS-J.
244800 0536-RECORTA-CAMPO-SALIDA-E. EXIT.
244900
245000******************************************************************
245100*   TOTALES FINALES DE LA CORRIDA, EDITADOS PARA IMPRESION
245200******************************************************************
245300 0900-TOTALES-FINALES SECTION.
245400*    LOS TOTALES SE EDITAN CON PIC ZZZ9 PARA EL RESUMEN IMPRESO; SI
245500*    LA TABLA DE FALLOS SE QUEDO CORTA (MAS DE 50 RELEVES EN FALLO)
245600*    SE CALCULA CUANTOS QUEDARON FUERA DE LA LISTA (OVERFLOW) PARA
245700*    QUE EL RESUMEN LOS MENCIONE SIN LISTARLOS UNO POR UNO.
245800*    ESTA RUTINA CORRE UNA SOLA VEZ, AL TERMINAR TODO EL ARCHIVO,
245900*    NO POR CADA RELEVE.
246000     MOVE WKS-TOT-PROCESADOS TO WKS-ED-PROCESADOS
246100     MOVE WKS-TOT-OK         TO WKS-ED-OK
246200     MOVE WKS-TOT-FALLIDOS   TO WKS-ED-FALLIDOS
246300     IF WKS-TF-CANT < WKS-TOT-FALLIDOS
246400        COMPUTE WKS-ED-OVERFLOW = WKS-TOT-FALLIDOS - WKS-TF-CANT
246500     ELSE
246600        MOVE 0 TO WKS-ED-OVERFLOW
246700     END-IF.
246800 0900-TOTALES-FINALES-E. EXIT.
246900
247000******************************************************************
247100*   ESCRIBE EL RESUMEN IMPRESO DE LA CORRIDA (SUMMARY)
247200******************************************************************
247300*    EL ENCABEZADO, EL SUBRAYADO Y LOS ROTULOS DE ESTA PANTALLA VAN EN
247400*    FRANCES, TAL COMO LOS EXIGE EL DISENO DEL REPORTE DE RESUMEN
247500 0910-ESCRIBE-RESUMEN SECTION.
247600*    EL RESUMEN SE ESCRIBE AUNQUE NO HAYA HABIDO NINGUN RELEVE EN
247700*    LA CORRIDA (LOS TOTALES SALDRIAN TODOS EN CERO); ASI OPERACIONES
247800*    SIEMPRE ENCUENTRA UN SUMMARY PARA REVISAR.
247900     MOVE SPACES TO REG-RESUMEN
248000*    TITULO DEL RESUMEN Y LINEA SEPARADORA
248100     MOVE 'ANALYSE DES RELEVES - RESUME' TO REG-RESUMEN
248200     WRITE REG-RESUMEN
248300     MOVE SPACES TO REG-RESUMEN
248400*    LA LINEA DE GUIONES SEPARA EL TITULO DE LOS TRES CONTADORES
248500     MOVE '----------------------------' TO REG-RESUMEN
248600     WRITE REG-RESUMEN
248700     MOVE SPACES TO REG-RESUMEN
248800*    TOTAL DE RELEVES VISTOS EN LA CORRIDA (CALIFICARON O NO)
248900     STRING 'RELEVES TRAITES  : ' WKS-ED-PROCESADOS
249000       DELIMITED BY SIZE INTO REG-RESUMEN
249100     WRITE REG-RESUMEN
249200     MOVE SPACES TO REG-RESUMEN
249300*    RELEVES QUE CALIFICARON (WKS-SCORE-FINAL >= 6)
249400     STRING 'RELEVES OK       : ' WKS-ED-OK
249500       DELIMITED BY SIZE INTO REG-RESUMEN
249600     WRITE REG-RESUMEN
249700     MOVE SPACES TO REG-RESUMEN
249800*    RELEVES QUE NO ALCANZARON EL PISO DE 6 CIFRAS RECONOCIDAS
249900     STRING 'RELEVES EN ECHEC : ' WKS-ED-FALLIDOS
250000       DELIMITED BY SIZE INTO REG-RESUMEN
250100     WRITE REG-RESUMEN
250200*    TRAITES = OK + ECHEC SIEMPRE, PORQUE TODO RELEVE VISTO CAE EN
250300*    UNA U OTRA CATEGORIA, NUNCA EN NINGUNA O EN LAS DOS A LA VEZ
250400     IF WKS-TF-CANT > 0
250500        MOVE SPACES TO REG-RESUMEN
250600*    RENGLON EN BLANCO ANTES DEL DETALLE DE FALLOS, PARA LEGIBILIDAD
250700        WRITE REG-RESUMEN
250800        MOVE SPACES TO REG-RESUMEN
250900*    SOLO SE IMPRIME ESTE BLOQUE SI HUBO AL MENOS UN FALLO
251000        MOVE 'FICHIERS EN ECHEC:' TO REG-RESUMEN
251100        WRITE REG-RESUMEN
251200*    UN RENGLON POR CADA NOMBRE DE RELEVE FALLIDO, EN EL ORDEN EN
251300*    QUE SE FUERON PROCESANDO DURANTE LA CORRIDA
251400        PERFORM 0911-ESCRIBE-UN-FALLO
251500            VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-TF-CANT
251600        IF WKS-ED-OVERFLOW > 0
251700           MOVE SPACES TO REG-RESUMEN
251800*    LOS FALLOS QUE NO ENTRARON EN LA TABLA DE 50 SE RESUMEN
251900*    AQUI COMO UN SOLO CONTADOR, NO SE LISTAN POR NOMBRE
252000           STRING '... ET ' WKS-ED-OVERFLOW ' AUTRES'
252100             DELIMITED BY SIZE INTO REG-RESUMEN
252200           WRITE REG-RESUMEN
252300        END-IF
252400     END-IF.
252500 0910-ESCRIBE-RESUMEN-E. EXIT.
252600
252700 0911-ESCRIBE-UN-FALLO SECTION.
252800*    SE ESCRIBE UN RENGLON DE RESUMEN POR CADA NOMBRE GUARDADO EN
252900*    LA TABLA DE FALLOS; SI HUBO MAS FALLOS QUE CASILLAS EN LA
253000*    TABLA, LOS QUE NO ENTRARON NO SALEN LISTADOS, SOLO CUENTAN EN
253100*    EL TOTAL.
253200     MOVE SPACES TO REG-RESUMEN
253300     STRING '  ' WKS-TF-NOMBRE(WKS-J)
253400       DELIMITED BY SIZE INTO REG-RESUMEN
253500     WRITE REG-RESUMEN.
253600 0911-ESCRIBE-UN-FALLO-E. EXIT.
253700
253800******************************************************************
253900*   CIERRE DE ARCHIVOS
254000******************************************************************
254100 0990-CIERRA-ARCHIVOS SECTION.
254200*    SE CIERRAN LOS TRES ARCHIVOS EN UNA SOLA SENTENCIA; NINGUNO
254300*    QUEDA ABIERTO ENTRE CORRIDAS.
254400*    SE CIERRAN LOS TRES ARCHIVOS SIN VERIFICAR EL FILE STATUS DEL
254500*    CLOSE; UN ERROR AL CERRAR NO CAMBIA NINGUN TOTAL YA ESCRITO EN
254600*    EL SUMMARY.
254700     CLOSE REPORT-IN EXPORT-OUT SUMMARY.
254800 0990-CIERRA-ARCHIVOS-E. EXIT.
254900
255000
255100
